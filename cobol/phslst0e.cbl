000100*****************************************************************         
000200* PHSLST0E  --  PRICE HISTORY SYSTEM (PHS)                                
000300*               LISTING OF STORED PRICE OBSERVATIONS                      
000400*****************************************************************         
000500                                                                          
000600 IDENTIFICATION DIVISION.                                                 
000700                                                                          
000800 PROGRAM-ID.    PHSLST0O.                                                 
000900 AUTHOR.        R T HALVORSEN.                                            
001000 INSTALLATION.  MERIDIAN DATA SERVICES - DATA CENTER OPERATIONS.          
001100 DATE-WRITTEN.  04/02/1987.                                               
001200 DATE-COMPILED.                                                           
001300 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001400                                                                          
001500*----------------------------------------------------------------*        
001600* CHANGE LOG                                                              
001700*----------------------------------------------------------------*        
001800*  DATE      INIT  REQUEST   DESCRIPTION                                  
001900*----------------------------------------------------------------*        
002000* 04/02/87   RTH   ---       ORIGINAL CODING - PRICE HISTORY              
002100*                            LISTING, ONE LINE PER STORED TICK.           
002200* 10/30/89   RTH   DP-560    ADDED OPTIONAL SYMBOL FILTER CARD.           
002300* 06/11/93   LJK   DP-1040   FORBIDDEN-SYMBOL EXCLUSION TABLE             
002400*                            ADDED, PER COMPLIANCE MEMO 93-14.            
002500* 02/02/99   WDM   Y2K-0037  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS          
002600*                            IN THIS PROGRAM.  SIGN-OFF NOTED.            
002700* 08/14/03   BAP   DP-1811   RE-SEQUENCED SOURCE, NO LOGIC CHANGE.        
002800* 07/21/16   CQR   PHS-1802  DIGITAL-ASSET FEED PROJECT PHASE 2 -         
002900*                            LISTING NOW SORTS SYMBOL DESCENDING          
003000*                            THEN TIMESTAMP DESCENDING SO THE             
003100*                            NEWEST DIGITAL-ASSET TICKS LEAD EACH         
003200*                            SYMBOL'S GROUP, MATCHING THE FEED            
003300*                            VENDOR'S OWN DASHBOARD ORDERING.             
003400* 08/02/16   CQR   PHS-1802  REPLACED THE OLD SEQUENTIAL SCAN WITH        
003500*                            A SORT STEP -- VOLUME OF THE COMBINED        
003600*                            STORE MADE THE OLD IN-MEMORY TABLE           
003700*                            SCAN TOO SLOW.                               
003800* 09/06/16   CQR   PHS-1802  ADDED A CHUNK-BOUNDARY PROGRESS              
003900*                            MESSAGE TO THE SELECT PASS, TO MATCH         
004000*                            THE ONE OPS IS USED TO SEEING FROM           
004100*                            THE NIGHTLY LOAD ON LARGE RUNS.              
004110* 04/22/19   PLV   PHS-1944  LISTRPT FD WAS 44 BYTES BUT                  
004120*                            PHS-LIST-LINE IS 50 -- OUTPUT                
004130*                            WAS TRUNCATING THE PRICE                     
004140*                            COLUMN.  FD RECORD LENGTH                    
004150*                            CORRECTED.  ALSO GAVE THE                    
004160*                            SYMBOL FILTER ITS OWN FIELD --               
004170*                            IT WAS SHARING FORBID-TABLE                  
004180*                            SLOT 1, WHICH A REAL                         
004190*                            FORBIDDEN-SYMBOL CARD WOULD                  
004195*                            OVERWRITE.                                   
004200*----------------------------------------------------------------*        
004300                                                                          
004400 ENVIRONMENT DIVISION.                                                    
004500                                                                          
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     SWITCH-1 IS UPSI-0                                                   
005000         ON STATUS IS PHS-SHOW-VERSION                                    
005100     CLASS ALPHNUM IS "0123456789"                                        
005200                      "abcdefghijklmnopqrstuvwxyz"                        
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT PHS-PRICEOBS  ASSIGN TO PRICEOBS                              
005800         ORGANIZATION IS RELATIVE                                         
005900         ACCESS MODE   IS SEQUENTIAL                                      
006000         FILE STATUS   IS PHS-FILE-STATUS.                                
006100                                                                          
006200     SELECT PHS-PARMCARD  ASSIGN TO PARMCARD                              
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS   IS PHS-FILE-STATUS.                                
006500                                                                          
006600     SELECT PHS-LISTRPT   ASSIGN TO LISTRPT                               
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS   IS PHS-FILE-STATUS.                                
006900                                                                          
007000     SELECT PHS-SORTWK    ASSIGN TO SORTWK01.                             
007100                                                                          
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400                                                                          
007500 FD  PHS-PRICEOBS                                                         
007600     LABEL RECORDS ARE STANDARD.                                          
007700 COPY PHSREC01.                                                           
007800                                                                          
007900 FD  PHS-PARMCARD                                                         
008000     RECORD CONTAINS 80 CHARACTERS                                        
008100     LABEL RECORDS ARE STANDARD.                                          
008200 01  PHS-PARMCARD-RECORD         PIC X(80).                               
008300                                                                          
008400 FD  PHS-LISTRPT                                                          
008500     RECORD CONTAINS 50 CHARACTERS                                        
008600     LABEL RECORDS ARE STANDARD.                                          
008700 01  PHS-LISTRPT-RECORD          PIC X(50).                               
008800                                                                          
008900 SD  PHS-SORTWK.                                                          
009000 01  PHS-SORT-RECORD.                                                     
009100     05  PHS-SK-SYMBOL           PIC X(10).                               
009200     05  PHS-SK-TIMESTAMP        PIC 9(18).                               
009300     05  PHS-SK-PRICE            PIC S9(09)V9(06).                        
009350     05  FILLER                  PIC X(04).                               
009400                                                                          
009500 WORKING-STORAGE SECTION.                                                 
009600*----------------------------------------------------------------*        
009700* COMP-FELDER                                                             
009800*----------------------------------------------------------------*        
009900 01  COMP-FELDER.                                                         
010000     05  C4-PTR                  PIC S9(04) COMP.                         
010100     05  C4-IDX                  PIC S9(04) COMP.                         
010200     05  C9-REC-READ             PIC S9(09) COMP  VALUE ZERO.             
010300     05  C9-REC-KEPT             PIC S9(09) COMP  VALUE ZERO.             
010400     05  C9-REC-WRITTEN          PIC S9(09) COMP  VALUE ZERO.             
010500     05  C9-CHUNK-CTR            PIC S9(09) COMP  VALUE ZERO.             
010550     05  FILLER                  PIC X(04).                               
010600                                                                          
010700*----------------------------------------------------------------*        
010800* KONSTANTE-FELDER                                                        
010900*----------------------------------------------------------------*        
011000 01  KONSTANTE-FELDER.                                                    
011100     05  K-MODUL                 PIC X(08)  VALUE "PHSLST0O".             
011200     05  K-CHUNK-SIZE            PIC S9(09) COMP VALUE 25000.             
011250     05  FILLER                  PIC X(04).                               
011300                                                                          
011400*----------------------------------------------------------------*        
011500* SCHALTER (COPYBOOK) PLUS PROGRAM-LOCAL INDICATORS                       
011600*----------------------------------------------------------------*        
011700 COPY PHSSWTCH.                                                           
011800                                                                          
011900     05  PHS-SYMBOL-FILTER-SW    PIC X      VALUE "N".                    
012000         88  PHS-SYMBOL-FILTER-ON             VALUE "Y".                  
012050     05  PHS-SYMBOL-FILTER-VALUE PIC X(10) VALUE SPACES.                  
012100                                                                          
012200*----------------------------------------------------------------*        
012300* FORBIDDEN-SYMBOL EXCLUSION TABLE (COPYBOOK)                             
012400*----------------------------------------------------------------*        
012500 COPY PHSFRB01.                                                           
012600                                                                          
012700*----------------------------------------------------------------*        
012800* W-PARM -- RUN PARAMETER CARD LAYOUT                                     
012900* HEADER CARD:  COLS 1-10  SYMBOL FILTER (SPACES = NO FILTER)             
013000*               COLS 11-13 FORBIDDEN-SYMBOL TRAILER COUNT                 
013100* TRAILER CARDS: COLS 1-10 ONE FORBIDDEN SYMBOL EACH                      
013200*----------------------------------------------------------------*        
013300 01  W-PARM-HEADER.                                                       
013400     05  W-PARM-SYMBOL           PIC X(10).                               
013500     05  W-PARM-FORBID-COUNT     PIC 9(03).                               
013600     05  FILLER                  PIC X(67).                               
013700                                                                          
013800 01  W-PARM-TRAILER REDEFINES W-PARM-HEADER.                              
013900     05  W-PARM-TRL-SYMBOL       PIC X(10).                               
014000     05  FILLER                  PIC X(70).                               
014100                                                                          
014200*----------------------------------------------------------------*        
014300* W-PRICE-DISPLAY -- REPORT PRICE COLUMN, SIGNED, EDITED                  
014400*----------------------------------------------------------------*        
014500 01  W-PRICE-DISPLAY             PIC -(08)9.9(06).                        
014600                                                                          
014700*----------------------------------------------------------------*        
014800* W-REC-COUNT-BRK -- COUNT DISPLAY BROKEN INTO THOUSANDS/UNITS            
014900* FOR THE CHUNK-BOUNDARY PROGRESS MESSAGE                                 
015000*----------------------------------------------------------------*        
015100 01  W-REC-COUNT-DISPLAY         PIC 9(09)  VALUE ZERO.                   
015200 01  W-REC-COUNT-BRK REDEFINES W-REC-COUNT-DISPLAY.                       
015300     05  W-REC-COUNT-THOUS       PIC 9(06).                               
015400     05  W-REC-COUNT-UNITS       PIC 9(03).                               
015500                                                                          
015600*----------------------------------------------------------------*        
015700* PHS-LIST-LINE -- LISTING REPORT LINE, ONE ROW PER STORED TICK           
015800*----------------------------------------------------------------*        
015900 01  PHS-LIST-LINE.                                                       
016000     05  PHL-TIMESTAMP           PIC 9(18).                               
016100     05  FILLER                  PIC X      VALUE SPACE.                  
016200     05  PHL-SYMBOL              PIC X(10).                               
016300     05  FILLER                  PIC X      VALUE SPACE.                  
016400     05  PHL-PRICE               PIC -(08)9.9(06).                        
016500     05  FILLER                  PIC X(04)  VALUE SPACES.                 
016600                                                                          
016700 PROCEDURE DIVISION.                                                      
016800*****************************************************************         
016900* CONTROL SECTION                                                         
017000*****************************************************************         
017100 A100-CONTROL SECTION.                                                    
017200 A100-00.                                                                 
017300     IF  PHS-SHOW-VERSION                                                 
017400         DISPLAY K-MODUL " VOM: " WHEN-COMPILED                           
017500         STOP RUN                                                         
017600     END-IF                                                               
017700                                                                          
017800     PERFORM B000-INITIAL                                                 
017900     PERFORM B100-PROCESSING                                              
018000     PERFORM B090-TERMINATION                                             
018100                                                                          
018200     STOP RUN                                                             
018300     .                                                                    
018400 A100-99.                                                                 
018500     EXIT.                                                                
018600                                                                          
018700*****************************************************************         
018800* INITIAL -- READ PARAMETER CARD AND FORBIDDEN-SYMBOL TRAILERS            
018900*****************************************************************         
019000 B000-INITIAL SECTION.                                                    
019100 B000-00.                                                                 
019200     PERFORM C000-INIT                                                    
019300     PERFORM P100-GET-PARMS                                               
019400     .                                                                    
019500 B000-99.                                                                 
019600     EXIT.                                                                
019700                                                                          
019800*****************************************************************         
019900* TERMINATION                                                             
020000*****************************************************************         
020100 B090-TERMINATION SECTION.                                                
020200 B090-00.                                                                 
020300     DISPLAY K-MODUL " RECORDS READ    " C9-REC-READ                      
020400     DISPLAY K-MODUL " RECORDS KEPT    " C9-REC-KEPT                      
020500     DISPLAY K-MODUL " RECORDS WRITTEN " C9-REC-WRITTEN                   
020600                                                                          
020700     IF  PHS-PRG-ABEND                                                    
020800         MOVE 16 TO RETURN-CODE                                           
020900     END-IF                                                               
021000     .                                                                    
021100 B090-99.                                                                 
021200     EXIT.                                                                
021300                                                                          
021400*****************************************************************         
021500* PROCESSING -- SORT THE QUALIFYING OBSERVATIONS AND PRINT THEM           
021600*****************************************************************         
021700 B100-PROCESSING SECTION.                                                 
021800 B100-00.                                                                 
021900     SORT PHS-SORTWK                                                      
022000         ON DESCENDING KEY PHS-SK-SYMBOL                                  
022100         ON DESCENDING KEY PHS-SK-TIMESTAMP                               
022200         INPUT PROCEDURE  IS S100-SELECT-RECORDS                          
022300         OUTPUT PROCEDURE IS S200-WRITE-REPORT                            
022400                                                                          
022500     IF  SORT-RETURN NOT = ZERO                                           
022600         DISPLAY K-MODUL " *** SORT FAILED - RETURN CODE "                
022700                 SORT-RETURN                                              
022800         SET PHS-PRG-ABEND TO TRUE                                        
022900     END-IF                                                               
023000     .                                                                    
023100 B100-99.                                                                 
023200     EXIT.                                                                
023300                                                                          
023400*****************************************************************         
023500* INITIALIZATION OF FIELDS                                                
023600*****************************************************************         
023700 C000-INIT SECTION.                                                       
023800 C000-00.                                                                 
023900     INITIALIZE PHS-SWITCHES                                              
024000     MOVE ZERO TO C9-REC-READ C9-REC-KEPT C9-REC-WRITTEN                  
024100     MOVE ZERO TO PHS-FORBID-COUNT                                        
024200     .                                                                    
024300 C000-99.                                                                 
024400     EXIT.                                                                
024500                                                                          
024600*****************************************************************         
024700* READ THE PARAMETER CARD (HEADER) AND ITS FORBIDDEN-SYMBOL               
024800* TRAILER CARDS                                                           
024900*****************************************************************         
025000 P100-GET-PARMS SECTION.                                                  
025100 P100-00.                                                                 
025200     OPEN INPUT PHS-PARMCARD                                              
025300     IF  NOT PHS-FILE-OK                                                  
025400         DISPLAY K-MODUL " *** UNABLE TO OPEN PARMCARD - STATUS "         
025500                 PHS-FILE-STATUS                                          
025600         SET PHS-PRG-ABEND TO TRUE                                        
025700         EXIT SECTION                                                     
025800     END-IF                                                               
025900                                                                          
026000     READ PHS-PARMCARD INTO W-PARM-HEADER                                 
026100         AT END                                                           
026200             SET PHS-FILE-EOF-COND TO TRUE                                
026300     END-READ                                                             
026400                                                                          
026500     IF  NOT PHS-FILE-EOF-COND                                            
026600         IF  W-PARM-SYMBOL NOT = SPACES                                   
026650             MOVE W-PARM-SYMBOL TO PHS-SYMBOL-FILTER-VALUE                
026700*           PHS-1944 -- FORMERLY STASHED IN PHS-FORBID-SYMBOL(1),         
026710*           WHICH GOT STOMPED BY A REAL FORBIDDEN-SYMBOL CARD.            
026800             SET PHS-SYMBOL-FILTER-ON TO TRUE                             
026900         END-IF                                                           
027000         MOVE W-PARM-FORBID-COUNT TO PHS-FORBID-COUNT                     
027100     END-IF                                                               
027200                                                                          
027300     PERFORM P105-STORE-ONE-FORBID VARYING C4-IDX FROM 1 BY 1             
027400             UNTIL C4-IDX > PHS-FORBID-COUNT                              
027500             OR PHS-FILE-EOF-COND                                         
027600                                                                          
027700     CLOSE PHS-PARMCARD                                                   
027800     .                                                                    
027900 P100-99.                                                                 
028000     EXIT.                                                                
028100                                                                          
028200*****************************************************************         
028300* READ ONE FORBIDDEN-SYMBOL TRAILER CARD INTO THE TABLE                   
028400*****************************************************************         
028500 P105-STORE-ONE-FORBID SECTION.                                           
028600 P105-00.                                                                 
028700     READ PHS-PARMCARD INTO W-PARM-TRAILER                                
028800         AT END                                                           
028900             SET PHS-FILE-EOF-COND TO TRUE                                
029000     END-READ                                                             
029100     IF  NOT PHS-FILE-EOF-COND                                            
029200         MOVE W-PARM-TRL-SYMBOL TO PHS-FORBID-ENTRY(C4-IDX)               
029300     END-IF                                                               
029400     .                                                                    
029500 P105-99.                                                                 
029600     EXIT.                                                                
029700                                                                          
029800*****************************************************************         
029900* SORT INPUT PROCEDURE -- APPLY SYMBOL FILTER AND FORBIDDEN-LIST          
030000* EXCLUSION, RELEASE QUALIFYING RECORDS TO THE SORT                       
030100*****************************************************************         
030200 S100-SELECT-RECORDS SECTION.                                             
030300 S100-00.                                                                 
030400     OPEN INPUT PHS-PRICEOBS                                              
030500     IF  NOT PHS-FILE-OK                                                  
030600         DISPLAY K-MODUL " *** UNABLE TO OPEN PRICEOBS - STATUS "         
030700                 PHS-FILE-STATUS                                          
030800         SET PHS-PRG-ABEND TO TRUE                                        
030900         EXIT SECTION                                                     
031000     END-IF                                                               
031100                                                                          
031200     READ PHS-PRICEOBS                                                    
031300         AT END                                                           
031400             SET PHS-FILE-EOF-COND TO TRUE                                
031500     END-READ                                                             
031600                                                                          
031700     PERFORM S100A-SELECT-ONE-ROW UNTIL PHS-FILE-EOF-COND                 
031800                                                                          
031900     CLOSE PHS-PRICEOBS                                                   
032000     .                                                                    
032100 S100-99.                                                                 
032200     EXIT.                                                                
032300                                                                          
032400*****************************************************************         
032500* QUALIFY ONE STORE RECORD FOR THE SORT, THEN READ THE NEXT               
032600*****************************************************************         
032700 S100A-SELECT-ONE-ROW SECTION.                                            
032800 S100A-00.                                                                
032900     ADD 1 TO C9-REC-READ                                                 
033000     PERFORM S110-QUALIFY-RECORD                                          
033100                                                                          
033200     ADD 1 TO C9-CHUNK-CTR                                                
033300     IF  C9-CHUNK-CTR >= K-CHUNK-SIZE                                     
033400         MOVE C9-REC-READ TO W-REC-COUNT-DISPLAY                          
033500         DISPLAY K-MODUL " ... " W-REC-COUNT-THOUS ","                    
033600                 W-REC-COUNT-UNITS " OBSERVATIONS SCANNED SO FAR"         
033700         MOVE ZERO TO C9-CHUNK-CTR                                        
033800     END-IF                                                               
033900                                                                          
034000     READ PHS-PRICEOBS                                                    
034100         AT END                                                           
034200             SET PHS-FILE-EOF-COND TO TRUE                                
034300     END-READ                                                             
034400     .                                                                    
034500 S100A-99.                                                                
034600     EXIT.                                                                
034700                                                                          
034800*****************************************************************         
034900* APPLY THE SYMBOL FILTER AND THE FORBIDDEN-SYMBOL EXCLUSION TO           
035000* ONE OBSERVATION, RELEASE IT TO THE SORT IF IT QUALIFIES                 
035100*****************************************************************         
035200 S110-QUALIFY-RECORD SECTION.                                             
035300 S110-00.                                                                 
035400     IF  PHS-SYMBOL-FILTER-ON                                             
035500     AND PHS-PO-SYMBOL NOT = PHS-SYMBOL-FILTER-VALUE                      
035600         EXIT SECTION                                                     
035700     END-IF                                                               
035800                                                                          
035900     IF  PHS-FORBID-COUNT > ZERO                                          
036000         SET PHS-FORBID-IDX TO 1                                          
036100         SEARCH PHS-FORBID-ENTRY VARYING PHS-FORBID-IDX                   
036200             AT END                                                       
036300                 CONTINUE                                                 
036400             WHEN PHS-FORBID-SYMBOL(PHS-FORBID-IDX) =                     
036500                  PHS-PO-SYMBOL                                           
036600                 EXIT SECTION                                             
036700         END-SEARCH                                                       
036800     END-IF                                                               
036900                                                                          
037000     MOVE PHS-PO-SYMBOL          TO PHS-SK-SYMBOL                         
037100     MOVE PHS-PO-TIMESTAMP       TO PHS-SK-TIMESTAMP                      
037200     MOVE PHS-PO-PRICE           TO PHS-SK-PRICE                          
037300     RELEASE PHS-SORT-RECORD                                              
037400     ADD 1 TO C9-REC-KEPT                                                 
037500     .                                                                    
037600 S110-99.                                                                 
037700     EXIT.                                                                
037800                                                                          
037900*****************************************************************         
038000* SORT OUTPUT PROCEDURE -- WRITE ONE LISTING LINE PER SORTED              
038100* OBSERVATION, NO CONTROL BREAKS OR TOTALS                                
038200*****************************************************************         
038300 S200-WRITE-REPORT SECTION.                                               
038400 S200-00.                                                                 
038500     OPEN OUTPUT PHS-LISTRPT                                              
038600     IF  NOT PHS-FILE-OK                                                  
038700         DISPLAY K-MODUL " *** UNABLE TO OPEN LISTRPT - STATUS "          
038800                 PHS-FILE-STATUS                                          
038900         SET PHS-PRG-ABEND TO TRUE                                        
039000         EXIT SECTION                                                     
039100     END-IF                                                               
039200                                                                          
039300     RETURN PHS-SORTWK                                                    
039400         AT END                                                           
039500             SET PHS-FILE-EOF-COND TO TRUE                                
039600     END-RETURN                                                           
039700                                                                          
039800     PERFORM S200A-WRITE-ONE-ROW UNTIL PHS-FILE-EOF-COND                  
039900                                                                          
040000     CLOSE PHS-LISTRPT                                                    
040100     .                                                                    
040200 S200-99.                                                                 
040300     EXIT.                                                                
040400                                                                          
040500*****************************************************************         
040600* WRITE ONE LISTING LINE, THEN RETURN THE NEXT SORTED ROW                 
040700*****************************************************************         
040800 S200A-WRITE-ONE-ROW SECTION.                                             
040900 S200A-00.                                                                
041000     MOVE PHS-SK-TIMESTAMP    TO PHL-TIMESTAMP                            
041100     MOVE PHS-SK-SYMBOL       TO PHL-SYMBOL                               
041200     MOVE PHS-SK-PRICE        TO PHL-PRICE                                
041300     WRITE PHS-LISTRPT-RECORD FROM PHS-LIST-LINE                          
041400     ADD 1 TO C9-REC-WRITTEN                                              
041500     RETURN PHS-SORTWK                                                    
041600         AT END                                                           
041700             SET PHS-FILE-EOF-COND TO TRUE                                
041800     END-RETURN                                                           
041900     .                                                                    
042000 S200A-99.                                                                
042100     EXIT.                                                                
