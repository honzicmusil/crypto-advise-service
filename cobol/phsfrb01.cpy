000100*--------------------------------------------------------------*          
000200* PHSFRB01  --  FORBIDDEN-SYMBOL EXCLUSION TABLE                          
000300*               PRICE HISTORY SYSTEM (PHS)                                
000400*--------------------------------------------------------------*          
000500* Loaded once, at start-up, from the trailer entries of the run           
000600* parameter file (PHS-FORBID-COUNT tells us how many trailer              
000700* cards follow the header card).  Every PHS reporting program             
000800* excludes a symbol found in this table from its output, per              
000900* the standing list of excluded symbols maintained by Compliance.         
001000*--------------------------------------------------------------*          
001100 01  PHS-FORBIDDEN-TABLE.                                                 
001200     05  PHS-FORBID-COUNT        PIC S9(04) COMP.                         
001300     05  PHS-FORBID-ENTRY        OCCURS 1 TO 50 TIMES                     
001400                                 DEPENDING ON PHS-FORBID-COUNT            
001500                                 INDEXED BY PHS-FORBID-IDX.               
001600         10  PHS-FORBID-SYMBOL   PIC X(10).                               
001700     05  FILLER                  PIC X(04).                               
