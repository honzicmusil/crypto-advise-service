000100*****************************************************************         
000200* PHSNRM0E  --  PRICE HISTORY SYSTEM (PHS)                                
000300*               NORMALIZED PRICE (VOLATILITY) RANKING BY SYMBOL           
000400*****************************************************************         
000500                                                                          
000600 IDENTIFICATION DIVISION.                                                 
000700                                                                          
000800 PROGRAM-ID.    PHSNRM0O.                                                 
000900 AUTHOR.        B A PALECZNY.                                             
001000 INSTALLATION.  MERIDIAN DATA SERVICES - DATA CENTER OPERATIONS.          
001100 DATE-WRITTEN.  11/05/1990.                                               
001200 DATE-COMPILED.                                                           
001300 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001400                                                                          
001500*----------------------------------------------------------------*        
001600* CHANGE LOG                                                              
001700*----------------------------------------------------------------*        
001800*  DATE      INIT  REQUEST   DESCRIPTION                                  
001900*----------------------------------------------------------------*        
002000* 11/05/90   BAP   DP-830    ORIGINAL CODING - NORMALIZED PRICE           
002100*                            (MAX-MIN)/MIN RANKING, ALL-SYMBOLS           
002200*                            OVER ENTIRE HISTORY ONLY.                    
002300* 05/19/92   BAP   DP-975    ADDED THE "HIGHEST FOR A GIVEN DATE"         
002400*                            ENTRY POINT REQUESTED BY THE DESK FOR        
002500*                            THE MORNING VOLATILITY SHEET.                
002600* 02/02/99   WDM   Y2K-0037  Y2K REVIEW - DATE-SCOPE ROUTINE              
002700*                            RE-DERIVED AGAINST A 4-DIGIT YEAR;           
002800*                            NO 2-DIGIT YEAR STORAGE FOUND. SIGNED        
002900*                            OFF ON PROJECT BINDER 4.                     
003000* 09/09/03   BAP   DP-1811   RE-SEQUENCED SOURCE, NO LOGIC CHANGE.        
003100* 09/15/16   CQR   PHS-1804  DIGITAL-ASSET FEED PROJECT PHASE 4 -         
003200*                            ALL-HISTORY MODE NOW DRIVES OFF A            
003300*                            SORT OF THE COMBINED STORE INSTEAD OF        
003400*                            THE OLD SSFRARCH SYMBOL-MASTER TABLE,        
003500*                            WHICH DID NOT CARRY DIGITAL-ASSET            
003600*                            TICKERS. SAME CHANGE AS PHS-1803 IN          
003700*                            THE STATISTICS PROGRAM.                      
003800* 09/20/16   CQR   PHS-1804  "HIGHEST FOR DATE" REDUCTION RE-             
003900*                            WRITTEN AS A SINGLE SORTED PASS WITH         
004000*                            A RUNNING WINNER, REPLACING THE OLD          
004100*                            TWO-PASS SORT-THEN-RANK LOGIC.               
004200*----------------------------------------------------------------*        
004300                                                                          
004400 ENVIRONMENT DIVISION.                                                    
004500                                                                          
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     SWITCH-1 IS UPSI-0                                                   
005000         ON STATUS IS PHS-SHOW-VERSION                                    
005100     CLASS ALPHNUM IS "0123456789"                                        
005200                      "abcdefghijklmnopqrstuvwxyz"                        
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT PHS-PRICEOBS  ASSIGN TO PRICEOBS                              
005800         ORGANIZATION IS RELATIVE                                         
005900         ACCESS MODE   IS SEQUENTIAL                                      
006000         FILE STATUS   IS PHS-FILE-STATUS.                                
006100                                                                          
006200     SELECT PHS-PARMCARD  ASSIGN TO PARMCARD                              
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS   IS PHS-FILE-STATUS.                                
006500                                                                          
006600     SELECT PHS-NORMRPT   ASSIGN TO NORMRPT                               
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS   IS PHS-FILE-STATUS.                                
006900                                                                          
007000     SELECT PHS-SORTWK    ASSIGN TO SORTWK01.                             
007100                                                                          
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400                                                                          
007500 FD  PHS-PRICEOBS                                                         
007600     LABEL RECORDS ARE STANDARD.                                          
007700 COPY PHSREC01.                                                           
007800                                                                          
007900 FD  PHS-PARMCARD                                                         
008000     RECORD CONTAINS 80 CHARACTERS                                        
008100     LABEL RECORDS ARE STANDARD.                                          
008200 01  PHS-PARMCARD-RECORD          PIC X(80).                              
008300                                                                          
008400 FD  PHS-NORMRPT                                                          
008500     RECORD CONTAINS 28 CHARACTERS                                        
008600     LABEL RECORDS ARE STANDARD.                                          
008700 01  PHS-NORMRPT-RECORD           PIC X(28).                              
008800                                                                          
008900 SD  PHS-SORTWK.                                                          
009000 01  PHS-SORT-RECORD.                                                     
009100     05  PHS-SK-SYMBOL            PIC X(10).                              
009200     05  PHS-SK-TIMESTAMP         PIC 9(18).                              
009300     05  PHS-SK-PRICE             PIC S9(09)V9(06).                       
009350     05  FILLER                  PIC X(04).                               
009400                                                                          
009500 WORKING-STORAGE SECTION.                                                 
009600*----------------------------------------------------------------*        
009700* COMP-FELDER                                                             
009800*----------------------------------------------------------------*        
009900 01  COMP-FELDER.                                                         
010000     05  C4-PTR                   PIC S9(04) COMP.                        
010100     05  C4-IDX                   PIC S9(04) COMP.                        
010200     05  C4-LEAP-COUNT-Y          PIC S9(04) COMP.                        
010300     05  C4-LEAP-COUNT-1969       PIC S9(04) COMP  VALUE 477.             
010400     05  C4-REM4                  PIC S9(04) COMP.                        
010500     05  C4-REM100                PIC S9(04) COMP.                        
010600     05  C4-REM400                PIC S9(04) COMP.                        
010700     05  C4-DUMMY                 PIC S9(04) COMP.                        
010800     05  C9-REC-READ              PIC S9(09) COMP  VALUE ZERO.            
010900     05  C9-REC-WRITTEN           PIC S9(09) COMP  VALUE ZERO.            
011000     05  C9-YEARS-ELAPSED         PIC S9(09) COMP.                        
011100     05  C18-DAYS-SINCE-EPOCH     PIC S9(18) COMP.                        
011200     05  C18-FROM-MILLIS          PIC S9(18) COMP.                        
011300     05  C18-TO-MILLIS            PIC S9(18) COMP.                        
011350     05  FILLER                  PIC X(04).                               
011400                                                                          
011500*----------------------------------------------------------------*        
011600* WORK FIELDS FOR THE DATE-TO-MILLISECOND ROUTINE                         
011700*----------------------------------------------------------------*        
011800 01  W-DATE-WORK.                                                         
011900     05  W-DTM-YEAR               PIC S9(04) COMP.                        
012000     05  W-DTM-MONTH              PIC S9(04) COMP.                        
012100     05  W-DTM-LEAP-SW            PIC X       VALUE "N".                  
012200         88  W-DTM-IS-LEAP                    VALUE "Y".                  
012250     05  FILLER                  PIC X(04).                               
012300                                                                          
012400*----------------------------------------------------------------*        
012500* KONSTANTE-FELDER                                                        
012600*----------------------------------------------------------------*        
012700 01  KONSTANTE-FELDER.                                                    
012800     05  K-MODUL                  PIC X(08)  VALUE "PHSNRM0O".            
012900     05  K-MILLIS-PER-DAY         PIC S9(11) COMP                         
013000                                  VALUE 86400000.                         
013100     05  K-HISTORY-FROM           PIC S9(18) COMP VALUE ZERO.             
013200     05  K-HISTORY-TO             PIC S9(18) COMP                         
013300                                  VALUE 999999999999999999.               
013350     05  FILLER                  PIC X(04).                               
013400                                                                          
013500*----------------------------------------------------------------*        
013600* SCHALTER (COPYBOOK) PLUS PROGRAM-LOCAL MODE INDICATOR                   
013700*----------------------------------------------------------------*        
013800 COPY PHSSWTCH.                                                           
013900                                                                          
014000     05  PHS-OPT-MODE             PIC X      VALUE "A".                   
014100         88  PHS-OPT-ALL-HISTORY               VALUE "A".                 
014200         88  PHS-OPT-HIGH-DATE                  VALUE "D".                
014300                                                                          
014400*----------------------------------------------------------------*        
014500* FORBIDDEN-SYMBOL EXCLUSION TABLE (COPYBOOK)                             
014600*----------------------------------------------------------------*        
014700 COPY PHSFRB01.                                                           
014800                                                                          
014900*----------------------------------------------------------------*        
015000* PHS-CUM-DAYS-TABLE -- CUMULATIVE DAYS BEFORE EACH MONTH OF A            
015100* NON-LEAP YEAR, USED BY S140-DAY-BOUNDS TO TURN A CALENDAR DATE          
015200* INTO A [FROM,TO] EPOCH-MILLISECOND INTERVAL.                            
015300*----------------------------------------------------------------*        
015400 01  PHS-CUM-DAYS-TABLE.                                                  
015500     05  FILLER  PIC S9(04) COMP  VALUE 0.                                
015600     05  FILLER  PIC S9(04) COMP  VALUE 31.                               
015700     05  FILLER  PIC S9(04) COMP  VALUE 59.                               
015800     05  FILLER  PIC S9(04) COMP  VALUE 90.                               
015900     05  FILLER  PIC S9(04) COMP  VALUE 120.                              
016000     05  FILLER  PIC S9(04) COMP  VALUE 151.                              
016100     05  FILLER  PIC S9(04) COMP  VALUE 181.                              
016200     05  FILLER  PIC S9(04) COMP  VALUE 212.                              
016300     05  FILLER  PIC S9(04) COMP  VALUE 243.                              
016400     05  FILLER  PIC S9(04) COMP  VALUE 273.                              
016500     05  FILLER  PIC S9(04) COMP  VALUE 304.                              
016600     05  FILLER  PIC S9(04) COMP  VALUE 334.                              
016700                                                                          
016800 01  PHS-CUM-DAYS-BRKDN REDEFINES PHS-CUM-DAYS-TABLE.                     
016900     05  PHS-CUM-DAYS  OCCURS 12 TIMES PIC S9(04) COMP.                   
017000                                                                          
017100*----------------------------------------------------------------*        
017200* W-PARM -- RUN PARAMETER CARD LAYOUT                                     
017300* COL  1     MODE (A=ALL-HISTORY, D=HIGHEST-FOR-DATE)                     
017400* COLS 2-5   YEAR, COLS 6-7 MONTH, COLS 8-9 DAY (MODE D ONLY)             
017500* COLS 10-12 FORBIDDEN-SYMBOL TRAILER COUNT                               
017600*----------------------------------------------------------------*        
017700 01  W-PARM-HEADER.                                                       
017800     05  W-PARM-MODE              PIC X.                                  
017900     05  W-PARM-YEAR              PIC 9(04).                              
018000     05  W-PARM-MONTH             PIC 9(02).                              
018100     05  W-PARM-DAY               PIC 9(02).                              
018200     05  W-PARM-FORBID-COUNT      PIC 9(03).                              
018300     05  FILLER                   PIC X(68).                              
018400                                                                          
018500 01  W-PARM-TRAILER REDEFINES W-PARM-HEADER.                              
018600     05  W-PARM-TRL-SYMBOL        PIC X(10).                              
018700     05  FILLER                   PIC X(70).                              
018800                                                                          
018900*----------------------------------------------------------------*        
019000* MIN/MAX ACCUMULATORS FOR THE CURRENT SYMBOL BREAK, AND THE              
019100* RUNNING "HIGHEST FOR DATE" WINNER                                       
019200*----------------------------------------------------------------*        
019300 01  PHS-NORM-WORK.                                                       
019400     05  PHS-NW-MIN               PIC S9(09)V9(06).                       
019500     05  PHS-NW-MAX               PIC S9(09)V9(06).                       
019600     05  PHS-NW-FOUND-SW          PIC X       VALUE "N".                  
019700         88  PHS-NW-ANY-FOUND                 VALUE "Y".                  
019800     05  PHS-NW-PRICE             PIC S9(05)V9(06).                       
019850     05  FILLER                  PIC X(04).                               
019900                                                                          
020000 01  PHS-WINNER-WORK.                                                     
020100     05  PHS-WIN-SYMBOL           PIC X(10)   VALUE SPACES.               
020200     05  PHS-WIN-PRICE            PIC S9(05)V9(06) VALUE ZERO.            
020300     05  PHS-WIN-FOUND-SW         PIC X       VALUE "N".                  
020400         88  PHS-WIN-ANY-FOUND                VALUE "Y".                  
020450     05  FILLER                  PIC X(04).                               
020500                                                                          
020600*----------------------------------------------------------------*        
020700* PHS-NORM-LINE -- NORMALIZED-PRICE REPORT LINE, ONE ROW PER SYMBOL       
020800*----------------------------------------------------------------*        
020900 01  PHS-NORM-LINE.                                                       
021000     05  PNL-SYMBOL               PIC X(10).                              
021100     05  FILLER                   PIC X       VALUE SPACE.                
021200     05  PNL-NORM-PRICE           PIC -(05)9.9(06).                       
021300     05  FILLER                   PIC X(04)   VALUE SPACES.               
021400                                                                          
021500 PROCEDURE DIVISION.                                                      
021600*****************************************************************         
021700* CONTROL SECTION                                                         
021800*****************************************************************         
021900 A100-CONTROL SECTION.                                                    
022000 A100-00.                                                                 
022100     IF  PHS-SHOW-VERSION                                                 
022200         DISPLAY K-MODUL " VOM: " WHEN-COMPILED                           
022300         STOP RUN                                                         
022400     END-IF                                                               
022500                                                                          
022600     PERFORM B000-INITIAL                                                 
022700     IF  NOT PHS-PRG-ABEND                                                
022800         PERFORM B100-PROCESSING                                          
022900     END-IF                                                               
023000     PERFORM B090-TERMINATION                                             
023100                                                                          
023200     STOP RUN                                                             
023300     .                                                                    
023400 A100-99.                                                                 
023500     EXIT.                                                                
023600                                                                          
023700*****************************************************************         
023800* INITIAL                                                                 
023900*****************************************************************         
024000 B000-INITIAL SECTION.                                                    
024100 B000-00.                                                                 
024200     PERFORM C000-INIT                                                    
024300     PERFORM P100-GET-PARMS                                               
024400                                                                          
024500     OPEN OUTPUT PHS-NORMRPT                                              
024600     IF  NOT PHS-FILE-OK                                                  
024700         DISPLAY K-MODUL " *** UNABLE TO OPEN NORMRPT - STATUS "          
024800                 PHS-FILE-STATUS                                          
024900         SET PHS-PRG-ABEND TO TRUE                                        
025000     END-IF                                                               
025100     .                                                                    
025200 B000-99.                                                                 
025300     EXIT.                                                                
025400                                                                          
025500*****************************************************************         
025600* TERMINATION                                                             
025700*****************************************************************         
025800 B090-TERMINATION SECTION.                                                
025900 B090-00.                                                                 
026000     CLOSE PHS-NORMRPT                                                    
026100                                                                          
026200     DISPLAY K-MODUL " RECORDS READ    " C9-REC-READ                      
026300     DISPLAY K-MODUL " LINES WRITTEN   " C9-REC-WRITTEN                   
026400                                                                          
026500     IF  PHS-PRG-ABEND                                                    
026600         MOVE 16 TO RETURN-CODE                                           
026700     END-IF                                                               
026800     .                                                                    
026900 B090-99.                                                                 
027000     EXIT.                                                                
027100                                                                          
027200*****************************************************************         
027300* PROCESSING -- DISPATCH ON REQUESTED MODE                                
027400*****************************************************************         
027500 B100-PROCESSING SECTION.                                                 
027600 B100-00.                                                                 
027700     EVALUATE TRUE                                                        
027800         WHEN PHS-OPT-ALL-HISTORY                                         
027900             PERFORM C110-ALL-HISTORY-MODE                                
028000         WHEN PHS-OPT-HIGH-DATE                                           
028100             PERFORM C120-HIGHEST-FOR-DATE-MODE                           
028200         WHEN OTHER                                                       
028300             DISPLAY K-MODUL " *** UNKNOWN MODE ON PARM CARD - "          
028400                     PHS-OPT-MODE                                         
028500             SET PHS-PRG-ABEND TO TRUE                                    
028600     END-EVALUATE                                                         
028700     .                                                                    
028800 B100-99.                                                                 
028900     EXIT.                                                                
029000                                                                          
029100*****************************************************************         
029200* INITIALIZATION OF FIELDS                                                
029300*****************************************************************         
029400 C000-INIT SECTION.                                                       
029500 C000-00.                                                                 
029600     INITIALIZE PHS-SWITCHES                                              
029700     MOVE ZERO TO C9-REC-READ C9-REC-WRITTEN                              
029800     MOVE ZERO TO PHS-FORBID-COUNT                                        
029900     .                                                                    
030000 C000-99.                                                                 
030100     EXIT.                                                                
030200                                                                          
030300*****************************************************************         
030400* MODE A -- ALL ALLOWED SYMBOLS, ENTIRE HISTORY, ONE LINE EACH            
030500*****************************************************************         
030600 C110-ALL-HISTORY-MODE SECTION.                                           
030700 C110-00.                                                                 
030800     MOVE K-HISTORY-FROM  TO C18-FROM-MILLIS                              
030900     MOVE K-HISTORY-TO    TO C18-TO-MILLIS                                
031000                                                                          
031100     PERFORM S100-SORT-BY-SYMBOL                                          
031200     PERFORM S110-ALL-HISTORY-PASS                                        
031300     .                                                                    
031400 C110-99.                                                                 
031500     EXIT.                                                                
031600                                                                          
031700*****************************************************************         
031800* MODE D -- ALL ALLOWED SYMBOLS, ONE CALENDAR DATE, KEEP-MAX              
031900*****************************************************************         
032000 C120-HIGHEST-FOR-DATE-MODE SECTION.                                      
032100 C120-00.                                                                 
032200     PERFORM S140-DAY-BOUNDS                                              
032300                                                                          
032400     PERFORM S100-SORT-BY-SYMBOL                                          
032500     PERFORM S120-DATE-SCOPE-PASS                                         
032600     PERFORM S130-WRITE-WINNER                                            
032700     .                                                                    
032800 C120-99.                                                                 
032900     EXIT.                                                                
033000                                                                          
033100*****************************************************************         
033200* READ THE PARAMETER CARD (HEADER) AND ITS FORBIDDEN-SYMBOL               
033300* TRAILER CARDS                                                           
033400*****************************************************************         
033500 P100-GET-PARMS SECTION.                                                  
033600 P100-00.                                                                 
033700     OPEN INPUT PHS-PARMCARD                                              
033800     IF  NOT PHS-FILE-OK                                                  
033900         DISPLAY K-MODUL " *** UNABLE TO OPEN PARMCARD - STATUS "         
034000                 PHS-FILE-STATUS                                          
034100         SET PHS-PRG-ABEND TO TRUE                                        
034200         EXIT SECTION                                                     
034300     END-IF                                                               
034400                                                                          
034500     READ PHS-PARMCARD INTO W-PARM-HEADER                                 
034600         AT END                                                           
034700             SET PHS-FILE-EOF-COND TO TRUE                                
034800     END-READ                                                             
034900                                                                          
035000     IF  PHS-FILE-EOF-COND                                                
035100         DISPLAY K-MODUL " *** PARMCARD IS EMPTY ***"                     
035200         SET PHS-PRG-ABEND TO TRUE                                        
035300         EXIT SECTION                                                     
035400     END-IF                                                               
035500                                                                          
035600     EVALUATE W-PARM-MODE                                                 
035700         WHEN "A"  SET PHS-OPT-ALL-HISTORY TO TRUE                        
035800         WHEN "D"  SET PHS-OPT-HIGH-DATE   TO TRUE                        
035900         WHEN OTHER                                                       
036000             DISPLAY K-MODUL " *** INVALID MODE ON PARM CARD - "          
036100                     W-PARM-MODE                                          
036200             SET PHS-PRG-ABEND TO TRUE                                    
036300             EXIT SECTION                                                 
036400     END-EVALUATE                                                         
036500                                                                          
036600     MOVE W-PARM-FORBID-COUNT     TO PHS-FORBID-COUNT                     
036700                                                                          
036800     PERFORM P105-STORE-ONE-FORBID VARYING C4-IDX FROM 1 BY 1             
036900             UNTIL C4-IDX > PHS-FORBID-COUNT                              
037000             OR PHS-FILE-EOF-COND                                         
037100                                                                          
037200     CLOSE PHS-PARMCARD                                                   
037300     .                                                                    
037400 P100-99.                                                                 
037500     EXIT.                                                                
037600                                                                          
037700*****************************************************************         
037800* READ ONE FORBIDDEN-SYMBOL TRAILER CARD INTO THE TABLE                   
037900*****************************************************************         
038000 P105-STORE-ONE-FORBID SECTION.                                           
038100 P105-00.                                                                 
038200     READ PHS-PARMCARD INTO W-PARM-TRAILER                                
038300         AT END                                                           
038400             SET PHS-FILE-EOF-COND TO TRUE                                
038500     END-READ                                                             
038600     IF  NOT PHS-FILE-EOF-COND                                            
038700         MOVE W-PARM-TRL-SYMBOL   TO PHS-FORBID-ENTRY(C4-IDX)             
038800     END-IF                                                               
038900     .                                                                    
039000 P105-99.                                                                 
039100     EXIT.                                                                
039200                                                                          
039300*****************************************************************         
039400* SORT THE STORE ON SYMBOL DESCENDING SO EACH PASS BELOW CAN              
039500* CONTROL-BREAK ON IT (ALSO THE SCAN ORDER THE "HIGHEST FOR               
039600* DATE" TIE RULE IS DEFINED AGAINST -- SEE CHANGE LOG 05/19/92)           
039700*****************************************************************         
039800 S100-SORT-BY-SYMBOL SECTION.                                             
039900 S100-00.                                                                 
040000     SORT PHS-SORTWK                                                      
040100         ON DESCENDING KEY PHS-SK-SYMBOL                                  
040200         ON ASCENDING  KEY PHS-SK-TIMESTAMP                               
040300         INPUT PROCEDURE  IS S101-FEED-SORT                               
040400         OUTPUT PROCEDURE IS S102-KEEP-SORTED-FILE                        
040500                                                                          
040600     IF  SORT-RETURN NOT = ZERO                                           
040700         DISPLAY K-MODUL " *** SORT FAILED - RETURN CODE "                
040800                 SORT-RETURN                                              
040900         SET PHS-PRG-ABEND TO TRUE                                        
041000     END-IF                                                               
041100     .                                                                    
041200 S100-99.                                                                 
041300     EXIT.                                                                
041400                                                                          
041500*****************************************************************         
041600* SORT INPUT PROCEDURE -- RELEASE EVERY STORE RECORD (FORBIDDEN           
041700* EXCLUSION IS APPLIED LATER, AT THE SYMBOL BREAK)                        
041800*****************************************************************         
041900 S101-FEED-SORT SECTION.                                                  
042000 S101-00.                                                                 
042100     OPEN INPUT PHS-PRICEOBS                                              
042200     IF  NOT PHS-FILE-OK                                                  
042300         DISPLAY K-MODUL " *** UNABLE TO OPEN PRICEOBS - STATUS "         
042400                 PHS-FILE-STATUS                                          
042500         SET PHS-PRG-ABEND TO TRUE                                        
042600         EXIT SECTION                                                     
042700     END-IF                                                               
042800                                                                          
042900     READ PHS-PRICEOBS                                                    
043000         AT END                                                           
043100             SET PHS-FILE-EOF-COND TO TRUE                                
043200     END-READ                                                             
043300                                                                          
043400     PERFORM S101A-RELEASE-ONE-ROW UNTIL PHS-FILE-EOF-COND                
043500                                                                          
043600     CLOSE PHS-PRICEOBS                                                   
043700     .                                                                    
043800 S101-99.                                                                 
043900     EXIT.                                                                
044000                                                                          
044100*****************************************************************         
044200* RELEASE ONE STORE RECORD TO THE SORT, THEN READ THE NEXT                
044300*****************************************************************         
044400 S101A-RELEASE-ONE-ROW SECTION.                                           
044500 S101A-00.                                                                
044600     ADD 1 TO C9-REC-READ                                                 
044700     MOVE PHS-PO-SYMBOL       TO PHS-SK-SYMBOL                            
044800     MOVE PHS-PO-TIMESTAMP    TO PHS-SK-TIMESTAMP                         
044900     MOVE PHS-PO-PRICE        TO PHS-SK-PRICE                             
045000     RELEASE PHS-SORT-RECORD                                              
045100     READ PHS-PRICEOBS                                                    
045200         AT END                                                           
045300             SET PHS-FILE-EOF-COND TO TRUE                                
045400     END-READ                                                             
045500     .                                                                    
045600 S101A-99.                                                                
045700     EXIT.                                                                
045800                                                                          
045900*****************************************************************         
046000* SORT OUTPUT PROCEDURE -- COPY THE SORTED SEQUENCE BACK OUT TO           
046100* THE PRICEOBS WORKING SET SO IT CAN BE RE-READ, SYMBOL BY                
046200* SYMBOL, DURING THE CONTROL-BREAK PASSES BELOW                           
046300*****************************************************************         
046400 S102-KEEP-SORTED-FILE SECTION.                                           
046500 S102-00.                                                                 
046600     OPEN OUTPUT PHS-PRICEOBS                                             
046700                                                                          
046800     RETURN PHS-SORTWK                                                    
046900         AT END                                                           
047000             SET PHS-FILE-EOF-COND TO TRUE                                
047100     END-RETURN                                                           
047200                                                                          
047300     PERFORM S102A-WRITE-ONE-ROW UNTIL PHS-FILE-EOF-COND                  
047400                                                                          
047500     CLOSE PHS-PRICEOBS                                                   
047600     .                                                                    
047700 S102-99.                                                                 
047800     EXIT.                                                                
047900                                                                          
048000*****************************************************************         
048100* WRITE ONE SORTED ROW BACK TO THE STORE, THEN RETURN THE NEXT            
048200*****************************************************************         
048300 S102A-WRITE-ONE-ROW SECTION.                                             
048400 S102A-00.                                                                
048500     MOVE PHS-SK-TIMESTAMP    TO PHS-PO-TIMESTAMP                         
048600     MOVE PHS-SK-SYMBOL       TO PHS-PO-SYMBOL                            
048700     MOVE PHS-SK-PRICE        TO PHS-PO-PRICE                             
048800     WRITE PHS-PRICE-OBS-RECORD                                           
048900     RETURN PHS-SORTWK                                                    
049000         AT END                                                           
049100             SET PHS-FILE-EOF-COND TO TRUE                                
049200     END-RETURN                                                           
049300     .                                                                    
049400 S102A-99.                                                                
049500     EXIT.                                                                
049600                                                                          
049700*****************************************************************         
049800* SEQUENTIAL PASS OVER THE SYMBOL-SORTED STORE, CONTROL-BREAKING          
049900* ON SYMBOL AND WRITING ONE NORMALIZED LINE PER SYMBOL WITH DATA          
050000* OVER ITS ENTIRE HISTORY                                                 
050100*****************************************************************         
050200 S110-ALL-HISTORY-PASS SECTION.                                           
050300 S110-00.                                                                 
050400     OPEN INPUT PHS-PRICEOBS                                              
050500     IF  NOT PHS-FILE-OK                                                  
050600         DISPLAY K-MODUL " *** UNABLE TO OPEN PRICEOBS - STATUS "         
050700                 PHS-FILE-STATUS                                          
050800         SET PHS-PRG-ABEND TO TRUE                                        
050900         EXIT SECTION                                                     
051000     END-IF                                                               
051100                                                                          
051200     MOVE SPACES TO PNL-SYMBOL                                            
051300     INITIALIZE PHS-NORM-WORK                                             
051400                                                                          
051500     READ PHS-PRICEOBS                                                    
051600         AT END                                                           
051700             SET PHS-FILE-EOF-COND TO TRUE                                
051800     END-READ                                                             
051900                                                                          
052000     PERFORM S110A-PROCESS-ONE-ROW UNTIL PHS-FILE-EOF-COND                
052100                                                                          
052200     IF  PNL-SYMBOL NOT = SPACES                                          
052300         PERFORM S111-EMIT-IF-COMPLETE                                    
052400     END-IF                                                               
052500                                                                          
052600     CLOSE PHS-PRICEOBS                                                   
052700     .                                                                    
052800 S110-99.                                                                 
052900     EXIT.                                                                
053000                                                                          
053100*****************************************************************         
053200* PROCESS ONE STORE RECORD -- BREAK ON SYMBOL CHANGE, THEN READ           
053300* THE NEXT RECORD                                                         
053400*****************************************************************         
053500 S110A-PROCESS-ONE-ROW SECTION.                                           
053600 S110A-00.                                                                
053700     IF  PNL-SYMBOL NOT = SPACES                                          
053800     AND PHS-PO-SYMBOL NOT = PNL-SYMBOL                                   
053900         PERFORM S111-EMIT-IF-COMPLETE                                    
054000         INITIALIZE PHS-NORM-WORK                                         
054100     END-IF                                                               
054200                                                                          
054300     MOVE PHS-PO-SYMBOL TO PNL-SYMBOL                                     
054400     PERFORM S112-ACCUMULATE-ONE-ROW                                      
054500                                                                          
054600     READ PHS-PRICEOBS                                                    
054700         AT END                                                           
054800             SET PHS-FILE-EOF-COND TO TRUE                                
054900     END-READ                                                             
055000     .                                                                    
055100 S110A-99.                                                                
055200     EXIT.                                                                
055300                                                                          
055400*****************************************************************         
055500* AT A SYMBOL BREAK: WRITE THE NORMALIZED LINE ONLY IF THE                
055600* SYMBOL IS ALLOWED AND BOTH MIN AND MAX WERE DETERMINED                  
055700*****************************************************************         
055800 S111-EMIT-IF-COMPLETE SECTION.                                           
055900 S111-00.                                                                 
056000     IF  PHS-FORBID-COUNT > ZERO                                          
056100         SET PHS-FORBID-IDX TO 1                                          
056200         SEARCH PHS-FORBID-ENTRY VARYING PHS-FORBID-IDX                   
056300             AT END                                                       
056400                 CONTINUE                                                 
056500             WHEN PHS-FORBID-SYMBOL(PHS-FORBID-IDX) =                     
056600                  PNL-SYMBOL                                              
056700                 EXIT SECTION                                             
056800         END-SEARCH                                                       
056900     END-IF                                                               
057000                                                                          
057100     IF  NOT PHS-NW-ANY-FOUND                                             
057200         EXIT SECTION                                                     
057300     END-IF                                                               
057400                                                                          
057500     COMPUTE PHS-NW-PRICE ROUNDED =                                       
057600             (PHS-NW-MAX - PHS-NW-MIN) / PHS-NW-MIN                       
057700     MOVE PHS-NW-PRICE TO PNL-NORM-PRICE                                  
057800     WRITE PHS-NORMRPT-RECORD FROM PHS-NORM-LINE                          
057900     ADD 1 TO C9-REC-WRITTEN                                              
058000     .                                                                    
058100 S111-99.                                                                 
058200     EXIT.                                                                
058300                                                                          
058400*****************************************************************         
058500* ACCUMULATE ONE STORE RECORD INTO THE CURRENT SYMBOL'S RUNNING           
058600* MIN/MAX, IF IT FALLS INSIDE THE ACTIVE INTERVAL                         
058700*****************************************************************         
058800 S112-ACCUMULATE-ONE-ROW SECTION.                                         
058900 S112-00.                                                                 
059000     IF  PHS-PO-TIMESTAMP < C18-FROM-MILLIS                               
059100     OR  PHS-PO-TIMESTAMP > C18-TO-MILLIS                                 
059200         EXIT SECTION                                                     
059300     END-IF                                                               
059400                                                                          
059500     IF  NOT PHS-NW-ANY-FOUND                                             
059600         MOVE PHS-PO-PRICE TO PHS-NW-MIN PHS-NW-MAX                       
059700         SET PHS-NW-ANY-FOUND TO TRUE                                     
059800     ELSE                                                                 
059900         IF  PHS-PO-PRICE < PHS-NW-MIN                                    
060000             MOVE PHS-PO-PRICE TO PHS-NW-MIN                              
060100         END-IF                                                           
060200         IF  PHS-PO-PRICE > PHS-NW-MAX                                    
060300             MOVE PHS-PO-PRICE TO PHS-NW-MAX                              
060400         END-IF                                                           
060500     END-IF                                                               
060600     .                                                                    
060700 S112-99.                                                                 
060800     EXIT.                                                                
060900                                                                          
061000*****************************************************************         
061100* SEQUENTIAL PASS OVER THE SYMBOL-SORTED STORE FOR MODE D --              
061200* CONTROL-BREAKS ON SYMBOL, CONSIDERING EACH ALLOWED SYMBOL'S             
061300* NORMALIZED PRICE FOR THE REQUESTED DATE AGAINST THE RUNNING             
061400* WINNER (SEE S121)                                                       
061500*****************************************************************         
061600 S120-DATE-SCOPE-PASS SECTION.                                            
061700 S120-00.                                                                 
061800     OPEN INPUT PHS-PRICEOBS                                              
061900     IF  NOT PHS-FILE-OK                                                  
062000         DISPLAY K-MODUL " *** UNABLE TO OPEN PRICEOBS - STATUS "         
062100                 PHS-FILE-STATUS                                          
062200         SET PHS-PRG-ABEND TO TRUE                                        
062300         EXIT SECTION                                                     
062400     END-IF                                                               
062500                                                                          
062600     MOVE SPACES TO PNL-SYMBOL                                            
062700     INITIALIZE PHS-NORM-WORK                                             
062800                                                                          
062900     READ PHS-PRICEOBS                                                    
063000         AT END                                                           
063100             SET PHS-FILE-EOF-COND TO TRUE                                
063200     END-READ                                                             
063300                                                                          
063400     PERFORM S120A-PROCESS-ONE-ROW UNTIL PHS-FILE-EOF-COND                
063500                                                                          
063600     IF  PNL-SYMBOL NOT = SPACES                                          
063700         PERFORM S121-CONSIDER-FOR-WINNER                                 
063800     END-IF                                                               
063900                                                                          
064000     CLOSE PHS-PRICEOBS                                                   
064100     .                                                                    
064200 S120-99.                                                                 
064300     EXIT.                                                                
064400                                                                          
064500*****************************************************************         
064600* PROCESS ONE STORE RECORD -- BREAK ON SYMBOL CHANGE, THEN READ           
064700* THE NEXT RECORD                                                         
064800*****************************************************************         
064900 S120A-PROCESS-ONE-ROW SECTION.                                           
065000 S120A-00.                                                                
065100     IF  PNL-SYMBOL NOT = SPACES                                          
065200     AND PHS-PO-SYMBOL NOT = PNL-SYMBOL                                   
065300         PERFORM S121-CONSIDER-FOR-WINNER                                 
065400         INITIALIZE PHS-NORM-WORK                                         
065500     END-IF                                                               
065600                                                                          
065700     MOVE PHS-PO-SYMBOL TO PNL-SYMBOL                                     
065800     PERFORM S112-ACCUMULATE-ONE-ROW                                      
065900                                                                          
066000     READ PHS-PRICEOBS                                                    
066100         AT END                                                           
066200             SET PHS-FILE-EOF-COND TO TRUE                                
066300     END-READ                                                             
066400     .                                                                    
066500 S120A-99.                                                                
066600     EXIT.                                                                
066700                                                                          
066800*****************************************************************         
066900* AT A SYMBOL BREAK IN MODE D: IF THE SYMBOL IS ALLOWED AND HAS           
067000* A DETERMINED NORMALIZED PRICE FOR THE DATE, KEEP IT AS THE              
067100* RUNNING WINNER ONLY IF STRICTLY HIGHER THAN THE CURRENT ONE             
067200* (FIRST ENCOUNTERED WINS ON A TIE -- SEE CHANGE LOG 05/19/92)            
067300*****************************************************************         
067400 S121-CONSIDER-FOR-WINNER SECTION.                                        
067500 S121-00.                                                                 
067600     IF  PHS-FORBID-COUNT > ZERO                                          
067700         SET PHS-FORBID-IDX TO 1                                          
067800         SEARCH PHS-FORBID-ENTRY VARYING PHS-FORBID-IDX                   
067900             AT END                                                       
068000                 CONTINUE                                                 
068100             WHEN PHS-FORBID-SYMBOL(PHS-FORBID-IDX) =                     
068200                  PNL-SYMBOL                                              
068300                 EXIT SECTION                                             
068400         END-SEARCH                                                       
068500     END-IF                                                               
068600                                                                          
068700     IF  NOT PHS-NW-ANY-FOUND                                             
068800         EXIT SECTION                                                     
068900     END-IF                                                               
069000                                                                          
069100     COMPUTE PHS-NW-PRICE ROUNDED =                                       
069200             (PHS-NW-MAX - PHS-NW-MIN) / PHS-NW-MIN                       
069300                                                                          
069400     IF  NOT PHS-WIN-ANY-FOUND                                            
069500     OR  PHS-NW-PRICE > PHS-WIN-PRICE                                     
069600         MOVE PNL-SYMBOL   TO PHS-WIN-SYMBOL                              
069700         MOVE PHS-NW-PRICE TO PHS-WIN-PRICE                               
069800         SET PHS-WIN-ANY-FOUND TO TRUE                                    
069900     END-IF                                                               
070000     .                                                                    
070100 S121-99.                                                                 
070200     EXIT.                                                                
070300                                                                          
070400*****************************************************************         
070500* WRITE THE SINGLE WINNING NORMALIZED-OUTPUT LINE FOR MODE D, IF          
070600* ANY ALLOWED SYMBOL HAD USABLE DATA FOR THE REQUESTED DATE               
070700*****************************************************************         
070800 S130-WRITE-WINNER SECTION.                                               
070900 S130-00.                                                                 
071000     IF  NOT PHS-WIN-ANY-FOUND                                            
071100         EXIT SECTION                                                     
071200     END-IF                                                               
071300                                                                          
071400     MOVE PHS-WIN-SYMBOL TO PNL-SYMBOL                                    
071500     MOVE PHS-WIN-PRICE  TO PNL-NORM-PRICE                                
071600     WRITE PHS-NORMRPT-RECORD FROM PHS-NORM-LINE                          
071700     ADD 1 TO C9-REC-WRITTEN                                              
071800     .                                                                    
071900 S130-99.                                                                 
072000     EXIT.                                                                
072100                                                                          
072200*****************************************************************         
072300* TURN THE REQUESTED CALENDAR DATE INTO A [FROM,TO] EPOCH                 
072400* MILLISECOND INTERVAL -- 00:00:00.000 THROUGH THE LAST INSTANT           
072500* OF THAT SAME DAY                                                        
072600*****************************************************************         
072700 S140-DAY-BOUNDS SECTION.                                                 
072800 S140-00.                                                                 
072900     MOVE W-PARM-YEAR  TO W-DTM-YEAR                                      
073000     MOVE W-PARM-MONTH TO W-DTM-MONTH                                     
073100     PERFORM S141-DAYS-TO-MONTH-START                                     
073200                                                                          
073300     ADD  W-PARM-DAY TO C18-DAYS-SINCE-EPOCH                              
073400     SUBTRACT 1 FROM C18-DAYS-SINCE-EPOCH                                 
073500                                                                          
073600     COMPUTE C18-FROM-MILLIS =                                            
073700             C18-DAYS-SINCE-EPOCH * K-MILLIS-PER-DAY                      
073800     COMPUTE C18-TO-MILLIS =                                              
073900             C18-FROM-MILLIS + K-MILLIS-PER-DAY - 1                       
074000     .                                                                    
074100 S140-99.                                                                 
074200     EXIT.                                                                
074300                                                                          
074400*****************************************************************         
074500* NUMBER OF DAYS FROM THE EPOCH (1970-01-01) TO THE FIRST DAY OF          
074600* W-DTM-YEAR/W-DTM-MONTH -- RETURNED IN C18-DAYS-SINCE-EPOCH              
074700*****************************************************************         
074800 S141-DAYS-TO-MONTH-START SECTION.                                        
074900 S141-00.                                                                 
075000     COMPUTE C9-YEARS-ELAPSED = W-DTM-YEAR - 1970                         
075100                                                                          
075200     COMPUTE C4-LEAP-COUNT-Y =                                            
075300             (W-DTM-YEAR - 1) / 4                                         
075400           - (W-DTM-YEAR - 1) / 100                                       
075500           + (W-DTM-YEAR - 1) / 400                                       
075600                                                                          
075700     COMPUTE C18-DAYS-SINCE-EPOCH =                                       
075800             C9-YEARS-ELAPSED * 365                                       
075900           + C4-LEAP-COUNT-Y - C4-LEAP-COUNT-1969                         
076000           + PHS-CUM-DAYS(W-DTM-MONTH)                                    
076100                                                                          
076200     PERFORM S142-CHECK-LEAP-YEAR                                         
076300     IF  W-DTM-MONTH > 2                                                  
076400     AND W-DTM-IS-LEAP                                                    
076500         ADD 1 TO C18-DAYS-SINCE-EPOCH                                    
076600     END-IF                                                               
076700     .                                                                    
076800 S141-99.                                                                 
076900     EXIT.                                                                
077000                                                                          
077100*****************************************************************         
077200* IS W-DTM-YEAR A LEAP YEAR? (GREGORIAN RULE, NO INTRINSIC                
077300* FUNCTIONS -- REMAINDERS TAKEN THE OLD WAY)                              
077400*****************************************************************         
077500 S142-CHECK-LEAP-YEAR SECTION.                                            
077600 S142-00.                                                                 
077700     MOVE "N" TO W-DTM-LEAP-SW                                            
077800     DIVIDE W-DTM-YEAR BY 4   GIVING C4-DUMMY REMAINDER C4-REM4           
077900     DIVIDE W-DTM-YEAR BY 100 GIVING C4-DUMMY REMAINDER C4-REM100         
078000     DIVIDE W-DTM-YEAR BY 400 GIVING C4-DUMMY REMAINDER C4-REM400         
078100                                                                          
078200     IF  (C4-REM4 = ZERO AND C4-REM100 NOT = ZERO)                        
078300     OR  C4-REM400 = ZERO                                                 
078400         SET W-DTM-IS-LEAP TO TRUE                                        
078500     END-IF                                                               
078600     .                                                                    
078700 S142-99.                                                                 
078800     EXIT.                                                                
