000100*--------------------------------------------------------------*          
000200* PHSREC01  --  PRICE-OBSERVATION STORE RECORD                            
000300*               PRICE HISTORY SYSTEM (PHS)                                
000400*--------------------------------------------------------------*          
000500* One occurrence of a symbol/price observation as carried on              
000600* the PHS-PRICEOBS working file.  This is the record built by             
000700* the nightly load (PHSLOD0O) and read back by the three PHS              
000800* reporting programs (PHSLST0O, PHSSTA0O, PHSNRM0O).                      
000900*                                                                         
001000* PHS-PO-TIMESTAMP was a packed business-date field until the             
001100* 2017 extension (see PHSLOD0O change log) let the load carry             
001200* the millisecond time-stamps supplied by the digital-asset               
001300* price feed alongside the older ticker prices; it is now kept            
001400* as a plain 18-digit count of milliseconds so both feeds sort            
001500* the same way -- larger is always later.                                 
001600*--------------------------------------------------------------*          
001700 01  PHS-PRICE-OBS-RECORD.                                                
001800     05  PHS-PO-TIMESTAMP        PIC 9(18).                               
001900     05  PHS-PO-SYMBOL           PIC X(10).                               
002000     05  PHS-PO-PRICE            PIC S9(09)V9(06).                        
002100     05  FILLER                  PIC X(07).                               
