000100*--------------------------------------------------------------*          
000200* PHSSWTCH  --  COMMON SWITCHES AND STATUS INDICATORS                     
000300*               PRICE HISTORY SYSTEM (PHS)                                
000400*--------------------------------------------------------------*          
000500* Copied into every PHS load/report program so a file status              
000600* code and the program-abend flag are always tested the same              
000700* way, no matter which program is being read.                             
000800*--------------------------------------------------------------*          
000900 01  PHS-SWITCHES.                                                        
001000     05  PHS-FILE-STATUS         PIC X(02).                               
001100         88  PHS-FILE-OK                       VALUE "00".                
001200         88  PHS-FILE-EOF-COND                 VALUE "10".                
001300         88  PHS-FILE-NOK                     VALUE "01" THRU "09"        
001350                                                    "11" THRU "99".       
001500     05  PHS-FS-BREAKDOWN REDEFINES PHS-FILE-STATUS.                      
001600         10  PHS-FS-DIGIT-1      PIC X.                                   
001700             88  PHS-FS-PERM-ERROR             VALUE "3".                 
001800             88  PHS-FS-LOGIC-ERROR            VALUE "4".                 
001900         10  PHS-FS-DIGIT-2      PIC X.                                   
002000     05  PHS-PRG-STATUS          PIC 9       VALUE ZERO.                  
002100         88  PHS-PRG-OK                        VALUE ZERO.                
002200         88  PHS-PRG-ABEND                     VALUE 1 THRU 9.            
002300     05  FILLER                  PIC X(04).                               
