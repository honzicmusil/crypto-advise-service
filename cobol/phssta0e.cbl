000100*****************************************************************         
000200* PHSSTA0E  --  PRICE HISTORY SYSTEM (PHS)                                
000300*               MONTHLY / RANGE STATISTICS BY SYMBOL                      
000400*****************************************************************         
000500                                                                          
000600 IDENTIFICATION DIVISION.                                                 
000700                                                                          
000800 PROGRAM-ID.    PHSSTA0O.                                                 
000900 AUTHOR.        L J KOWALCZYK.                                            
001000 INSTALLATION.  MERIDIAN DATA SERVICES - DATA CENTER OPERATIONS.          
001100 DATE-WRITTEN.  09/08/1988.                                               
001200 DATE-COMPILED.                                                           
001300 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001400                                                                          
001500*----------------------------------------------------------------*        
001600* CHANGE LOG                                                              
001700*----------------------------------------------------------------*        
001800*  DATE      INIT  REQUEST   DESCRIPTION                                  
001900*----------------------------------------------------------------*        
002000* 09/08/88   LJK   ---       ORIGINAL CODING - MONTHLY OLDEST,            
002100*                            NEWEST, MIN AND MAX PRICE BY SYMBOL.         
002200* 03/14/90   LJK   DP-702    ADDED EXPLICIT FROM/TO RANGE ENTRY           
002300*                            POINT FOR AD HOC AUDIT REQUESTS.             
002400* 06/11/93   RTH   DP-1040   FORBIDDEN-SYMBOL VALIDATION ADDED FOR        
002500*                            THE SINGLE-SYMBOL ENTRY POINT.               
002600* 02/02/99   WDM   Y2K-0037  Y2K REVIEW - MONTH-BOUNDARY ROUTINE          
002700*                            RE-DERIVED AGAINST A 4-DIGIT YEAR;           
002800*                            NO 2-DIGIT YEAR STORAGE FOUND. SIGNED        
002900*                            OFF ON PROJECT BINDER 4.                     
003000* 09/09/03   BAP   DP-1811   RE-SEQUENCED SOURCE, NO LOGIC CHANGE.        
003100* 08/09/16   CQR   PHS-1803  DIGITAL-ASSET FEED PROJECT PHASE 3 -         
003200*                            ALL-SYMBOLS MODE NOW DRIVES OFF A            
003300*                            SORT OF THE COMBINED STORE INSTEAD OF        
003400*                            THE OLD SSFRARCH SYMBOL-MASTER TABLE,        
003500*                            WHICH DID NOT CARRY DIGITAL-ASSET            
003600*                            TICKERS.                                     
003700* 09/01/16   CQR   PHS-1803  ADDED THE ALL-OR-NOTHING COMPLETENESS        
003800*                            CHECK -- A PARTIAL LINE WAS BEING PUT        
003900*                            OUT FOR SYMBOLS WITH ONLY ONE TICK IN        
004000*                            THE INTERVAL, WHICH CONFUSED THE             
004100*                            DOWNSTREAM VOLATILITY JOB.                   
004110* 04/22/19   PLV   PHS-1944  STATRPT FD WAS 104 BYTES BUT                 
004120*                            PHS-STAT-LINE IS 109 -- OUTPUT               
004130*                            WAS TRUNCATING THE MAX-VALUE                 
004140*                            COLUMN.  FD RECORD LENGTH                    
004150*                            CORRECTED.  ALSO REWORKED THE                
004160*                            RANGE-MODE INTERVAL LABEL TO                 
004170*                            WHOLE SECONDS SO THE TO-DATE                 
004180*                            NO LONGER GETS CUT OFF WHEN                  
004190*                            MOVED INTO A 30-BYTE FIELD.                  
004200*----------------------------------------------------------------*        
004300                                                                          
004400 ENVIRONMENT DIVISION.                                                    
004500                                                                          
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     SWITCH-1 IS UPSI-0                                                   
005000         ON STATUS IS PHS-SHOW-VERSION                                    
005100     CLASS ALPHNUM IS "0123456789"                                        
005200                      "abcdefghijklmnopqrstuvwxyz"                        
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT PHS-PRICEOBS  ASSIGN TO PRICEOBS                              
005800         ORGANIZATION IS RELATIVE                                         
005900         ACCESS MODE   IS SEQUENTIAL                                      
006000         FILE STATUS   IS PHS-FILE-STATUS.                                
006100                                                                          
006200     SELECT PHS-PARMCARD  ASSIGN TO PARMCARD                              
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS   IS PHS-FILE-STATUS.                                
006500                                                                          
006600     SELECT PHS-STATRPT   ASSIGN TO STATRPT                               
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS   IS PHS-FILE-STATUS.                                
006900                                                                          
007000     SELECT PHS-SORTWK    ASSIGN TO SORTWK01.                             
007100                                                                          
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400                                                                          
007500 FD  PHS-PRICEOBS                                                         
007600     LABEL RECORDS ARE STANDARD.                                          
007700 COPY PHSREC01.                                                           
007800                                                                          
007900 FD  PHS-PARMCARD                                                         
008000     RECORD CONTAINS 80 CHARACTERS                                        
008100     LABEL RECORDS ARE STANDARD.                                          
008200 01  PHS-PARMCARD-RECORD          PIC X(80).                              
008300                                                                          
008400 FD  PHS-STATRPT                                                          
008500     RECORD CONTAINS 109 CHARACTERS                                       
008600     LABEL RECORDS ARE STANDARD.                                          
008700 01  PHS-STATRPT-RECORD           PIC X(109).                             
008800                                                                          
008900 SD  PHS-SORTWK.                                                          
009000 01  PHS-SORT-RECORD.                                                     
009100     05  PHS-SK-SYMBOL            PIC X(10).                              
009200     05  PHS-SK-TIMESTAMP         PIC 9(18).                              
009300     05  PHS-SK-PRICE             PIC S9(09)V9(06).                       
009350     05  FILLER                  PIC X(04).                               
009400                                                                          
009500 WORKING-STORAGE SECTION.                                                 
009600*----------------------------------------------------------------*        
009700* COMP-FELDER                                                             
009800*----------------------------------------------------------------*        
009900 01  COMP-FELDER.                                                         
010000     05  C4-PTR                   PIC S9(04) COMP.                        
010100     05  C4-IDX                   PIC S9(04) COMP.                        
010200     05  C4-MONTH                 PIC S9(04) COMP.                        
010300     05  C4-DAYS-IN-MONTH         PIC S9(04) COMP.                        
010400     05  C4-LEAP-COUNT-Y          PIC S9(04) COMP.                        
010500     05  C4-LEAP-COUNT-1969       PIC S9(04) COMP  VALUE 477.             
010600     05  C4-REM4                  PIC S9(04) COMP.                        
010700     05  C4-REM100                PIC S9(04) COMP.                        
010800     05  C4-REM400                PIC S9(04) COMP.                        
010900     05  C4-DUMMY                 PIC S9(04) COMP.                        
011000     05  C9-REC-READ              PIC S9(09) COMP  VALUE ZERO.            
011100     05  C9-REC-WRITTEN           PIC S9(09) COMP  VALUE ZERO.            
011200     05  C9-YEARS-ELAPSED         PIC S9(09) COMP.                        
011300     05  C18-DAYS-SINCE-EPOCH     PIC S9(18) COMP.                        
011400     05  C18-FROM-MILLIS          PIC S9(18) COMP.                        
011500     05  C18-TO-MILLIS            PIC S9(18) COMP.                        
011510     05  C18-FROM-SECS            PIC S9(18) COMP.                        
011520     05  C18-TO-SECS              PIC S9(18) COMP.                        
011550     05  FILLER                  PIC X(04).                               
011600                                                                          
011700*----------------------------------------------------------------*        
011800* WORK FIELDS FOR THE DATE-TO-MILLISECOND ROUTINE -- HOLD THE             
011900* YEAR/MONTH CURRENTLY BEING RESOLVED (S141 IS CALLED ONCE FOR            
012000* THE REQUESTED MONTH AND ONCE FOR THE MONTH FOLLOWING IT)                
012100*----------------------------------------------------------------*        
012200 01  W-DATE-WORK.                                                         
012300     05  W-DTM-YEAR               PIC S9(04) COMP.                        
012400     05  W-DTM-MONTH              PIC S9(04) COMP.                        
012500     05  W-DTM-LEAP-SW            PIC X       VALUE "N".                  
012600         88  W-DTM-IS-LEAP                    VALUE "Y".                  
012650     05  FILLER                  PIC X(04).                               
012700                                                                          
012800*----------------------------------------------------------------*        
012900* KONSTANTE-FELDER                                                        
013000*----------------------------------------------------------------*        
013100 01  KONSTANTE-FELDER.                                                    
013200     05  K-MODUL                  PIC X(08)  VALUE "PHSSTA0O".            
013300     05  K-MILLIS-PER-DAY         PIC S9(11) COMP                         
013400                                  VALUE 86400000.                         
013450     05  FILLER                  PIC X(04).                               
013500                                                                          
013600*----------------------------------------------------------------*        
013700* SCHALTER (COPYBOOK) PLUS PROGRAM-LOCAL MODE INDICATOR                   
013800*----------------------------------------------------------------*        
013900 COPY PHSSWTCH.                                                           
014000                                                                          
014100     05  PHS-OPT-MODE             PIC X      VALUE "M".                   
014200         88  PHS-OPT-MONTH-ALL                VALUE "M".                  
014300         88  PHS-OPT-MONTH-ONE                VALUE "S".                  
014400         88  PHS-OPT-RANGE                    VALUE "R".                  
014500                                                                          
014600*----------------------------------------------------------------*        
014700* FORBIDDEN-SYMBOL EXCLUSION TABLE (COPYBOOK)                             
014800*----------------------------------------------------------------*        
014900 COPY PHSFRB01.                                                           
015000                                                                          
015100*----------------------------------------------------------------*        
015200* PHS-DAYS-IN-MONTH-TABLE -- CUMULATIVE DAYS BEFORE EACH MONTH OF         
015300* A NON-LEAP YEAR, USED BY S140-MONTH-BOUNDS TO TURN A CALENDAR           
015400* MONTH INTO A [FROM,TO] EPOCH-MILLISECOND INTERVAL.                      
015500*----------------------------------------------------------------*        
015600 01  PHS-CUM-DAYS-TABLE.                                                  
015700     05  FILLER  PIC S9(04) COMP  VALUE 0.                                
015800     05  FILLER  PIC S9(04) COMP  VALUE 31.                               
015900     05  FILLER  PIC S9(04) COMP  VALUE 59.                               
016000     05  FILLER  PIC S9(04) COMP  VALUE 90.                               
016100     05  FILLER  PIC S9(04) COMP  VALUE 120.                              
016200     05  FILLER  PIC S9(04) COMP  VALUE 151.                              
016300     05  FILLER  PIC S9(04) COMP  VALUE 181.                              
016400     05  FILLER  PIC S9(04) COMP  VALUE 212.                              
016500     05  FILLER  PIC S9(04) COMP  VALUE 243.                              
016600     05  FILLER  PIC S9(04) COMP  VALUE 273.                              
016700     05  FILLER  PIC S9(04) COMP  VALUE 304.                              
016800     05  FILLER  PIC S9(04) COMP  VALUE 334.                              
016900                                                                          
017000 01  PHS-CUM-DAYS-BRKDN REDEFINES PHS-CUM-DAYS-TABLE.                     
017100     05  PHS-CUM-DAYS  OCCURS 12 TIMES PIC S9(04) COMP.                   
017200                                                                          
017300*----------------------------------------------------------------*        
017400* W-PARM -- RUN PARAMETER CARD LAYOUT                                     
017500* COL  1     MODE (M=MONTH-ALL, S=MONTH-ONE-SYMBOL, R=RANGE)              
017600* COLS 2-11  SYMBOL (MODE S ONLY)                                         
017700* COLS 12-15 YEAR, COLS 16-17 MONTH (MODES M AND S)                       
017800* COLS 18-35 FROM-MILLIS, COLS 36-53 TO-MILLIS (MODE R)                   
017900* COLS 54-56 FORBIDDEN-SYMBOL TRAILER COUNT                               
018000*----------------------------------------------------------------*        
018100 01  W-PARM-HEADER.                                                       
018200     05  W-PARM-MODE              PIC X.                                  
018300     05  W-PARM-SYMBOL            PIC X(10).                              
018400     05  W-PARM-YEAR              PIC 9(04).                              
018500     05  W-PARM-MONTH             PIC 9(02).                              
018600     05  W-PARM-FROM-MILLIS       PIC 9(18).                              
018700     05  W-PARM-TO-MILLIS         PIC 9(18).                              
018800     05  W-PARM-FORBID-COUNT      PIC 9(03).                              
018900     05  FILLER                   PIC X(24).                              
019000                                                                          
019100 01  W-PARM-TRAILER REDEFINES W-PARM-HEADER.                              
019200     05  W-PARM-TRL-SYMBOL        PIC X(10).                              
019300     05  FILLER                   PIC X(70).                              
019400                                                                          
019500*----------------------------------------------------------------*        
019600* W-INTERVAL-DESC -- BUILDS THE HUMAN-READABLE INTERVAL LABEL             
019700*----------------------------------------------------------------*        
019800 01  W-INTERVAL-DESC-MONTH.                                               
019900     05  W-IDM-YEAR               PIC 9(04).                              
020000     05  FILLER                   PIC X      VALUE "-".                   
020100     05  W-IDM-MONTH              PIC 9(02).                              
020200     05  FILLER                   PIC X(23)  VALUE SPACES.                
020300                                                                          
020400 01  W-INTERVAL-DESC-RANGE.                                               
020450*    PHS-1944 -- FROM/TO ARE WHOLE SECONDS (MILLIS TRUNCATED),            
020460*    NOT RAW MILLIS -- 18-DIGIT MILLIS ON BOTH SIDES OF THE               
020470*    DASH DOES NOT FIT THE 30-BYTE PST-INTERVAL-DESC FIELD.               
020500     05  W-IDR-FROM               PIC 9(12).                              
020600     05  FILLER                   PIC X(03)  VALUE " - ".                 
020650     05  W-IDR-TO                 PIC 9(12).                              
020680     05  FILLER                   PIC X(03)  VALUE SPACES.                
020800                                                                          
020900*----------------------------------------------------------------*        
021000* STATISTIC ACCUMULATORS FOR THE CURRENT SYMBOL BREAK                     
021100*----------------------------------------------------------------*        
021200 01  PHS-STAT-WORK.                                                       
021300     05  PHS-ST-MIN               PIC S9(09)V9(06).                       
021400     05  PHS-ST-MAX               PIC S9(09)V9(06).                       
021500     05  PHS-ST-OLDEST            PIC S9(09)V9(06).                       
021600     05  PHS-ST-NEWEST            PIC S9(09)V9(06).                       
021700     05  PHS-ST-OLDEST-TS         PIC 9(18)   VALUE HIGH-VALUES.          
021800     05  PHS-ST-NEWEST-TS         PIC 9(18)   VALUE ZERO.                 
021900     05  PHS-ST-FOUND-SW          PIC X       VALUE "N".                  
022000         88  PHS-ST-ANY-FOUND                 VALUE "Y".                  
022050     05  FILLER                  PIC X(04).                               
022100                                                                          
022200*----------------------------------------------------------------*        
022300* PHS-STAT-LINE -- STATISTICS REPORT LINE, ONE ROW PER SYMBOL             
022400*----------------------------------------------------------------*        
022500 01  PHS-STAT-LINE.                                                       
022600     05  PST-SYMBOL               PIC X(10).                              
022700     05  FILLER                   PIC X       VALUE SPACE.                
022800     05  PST-INTERVAL-DESC        PIC X(30).                              
022900     05  FILLER                   PIC X       VALUE SPACE.                
023000     05  PST-OLDEST               PIC -(08)9.9(06).                       
023100     05  FILLER                   PIC X       VALUE SPACE.                
023200     05  PST-NEWEST               PIC -(08)9.9(06).                       
023300     05  FILLER                   PIC X       VALUE SPACE.                
023400     05  PST-MIN                  PIC -(08)9.9(06).                       
023500     05  FILLER                   PIC X       VALUE SPACE.                
023600     05  PST-MAX                  PIC -(08)9.9(06).                       
023700                                                                          
023800 PROCEDURE DIVISION.                                                      
023900*****************************************************************         
024000* CONTROL SECTION                                                         
024100*****************************************************************         
024200 A100-CONTROL SECTION.                                                    
024300 A100-00.                                                                 
024400     IF  PHS-SHOW-VERSION                                                 
024500         DISPLAY K-MODUL " VOM: " WHEN-COMPILED                           
024600         STOP RUN                                                         
024700     END-IF                                                               
024800                                                                          
024900     PERFORM B000-INITIAL                                                 
025000     IF  NOT PHS-PRG-ABEND                                                
025100         PERFORM B100-PROCESSING                                          
025200     END-IF                                                               
025300     PERFORM B090-TERMINATION                                             
025400                                                                          
025500     STOP RUN                                                             
025600     .                                                                    
025700 A100-99.                                                                 
025800     EXIT.                                                                
025900                                                                          
026000*****************************************************************         
026100* INITIAL                                                                 
026200*****************************************************************         
026300 B000-INITIAL SECTION.                                                    
026400 B000-00.                                                                 
026500     PERFORM C000-INIT                                                    
026600     PERFORM P100-GET-PARMS                                               
026700                                                                          
026800     OPEN OUTPUT PHS-STATRPT                                              
026900     IF  NOT PHS-FILE-OK                                                  
027000         DISPLAY K-MODUL " *** UNABLE TO OPEN STATRPT - STATUS "          
027100                 PHS-FILE-STATUS                                          
027200         SET PHS-PRG-ABEND TO TRUE                                        
027300     END-IF                                                               
027400     .                                                                    
027500 B000-99.                                                                 
027600     EXIT.                                                                
027700                                                                          
027800*****************************************************************         
027900* TERMINATION                                                             
028000*****************************************************************         
028100 B090-TERMINATION SECTION.                                                
028200 B090-00.                                                                 
028300     CLOSE PHS-STATRPT                                                    
028400                                                                          
028500     DISPLAY K-MODUL " RECORDS READ    " C9-REC-READ                      
028600     DISPLAY K-MODUL " STATISTICS SET  " C9-REC-WRITTEN                   
028700                                                                          
028800     IF  PHS-PRG-ABEND                                                    
028900         MOVE 16 TO RETURN-CODE                                           
029000     END-IF                                                               
029100     .                                                                    
029200 B090-99.                                                                 
029300     EXIT.                                                                
029400                                                                          
029500*****************************************************************         
029600* PROCESSING -- DISPATCH ON REQUESTED MODE                                
029700*****************************************************************         
029800 B100-PROCESSING SECTION.                                                 
029900 B100-00.                                                                 
030000     EVALUATE TRUE                                                        
030100         WHEN PHS-OPT-MONTH-ALL                                           
030200             PERFORM C110-MONTH-ALL-SYMBOLS                               
030300         WHEN PHS-OPT-MONTH-ONE                                           
030400             PERFORM C120-MONTH-ONE-SYMBOL                                
030500         WHEN PHS-OPT-RANGE                                               
030600             PERFORM C130-EXPLICIT-RANGE                                  
030700         WHEN OTHER                                                       
030800             DISPLAY K-MODUL " *** UNKNOWN MODE ON PARM CARD - "          
030900                     PHS-OPT-MODE                                         
031000             SET PHS-PRG-ABEND TO TRUE                                    
031100     END-EVALUATE                                                         
031200     .                                                                    
031300 B100-99.                                                                 
031400     EXIT.                                                                
031500                                                                          
031600*****************************************************************         
031700* INITIALIZATION OF FIELDS                                                
031800*****************************************************************         
031900 C000-INIT SECTION.                                                       
032000 C000-00.                                                                 
032100     INITIALIZE PHS-SWITCHES                                              
032200     MOVE ZERO TO C9-REC-READ C9-REC-WRITTEN                              
032300     MOVE ZERO TO PHS-FORBID-COUNT                                        
032400     .                                                                    
032500 C000-99.                                                                 
032600     EXIT.                                                                
032700                                                                          
032800*****************************************************************         
032900* MODE M -- ALL ALLOWED SYMBOLS, ONE CALENDAR MONTH                       
033000*****************************************************************         
033100 C110-MONTH-ALL-SYMBOLS SECTION.                                          
033200 C110-00.                                                                 
033300     PERFORM S140-MONTH-BOUNDS                                            
033400                                                                          
033500     MOVE W-PARM-YEAR             TO W-IDM-YEAR                           
033600     MOVE W-PARM-MONTH            TO W-IDM-MONTH                          
033700     MOVE W-INTERVAL-DESC-MONTH   TO PST-INTERVAL-DESC                    
033800                                                                          
033900     PERFORM S100-SORT-BY-SYMBOL                                          
034000     PERFORM S110-ALL-SYMBOLS-PASS                                        
034100     .                                                                    
034200 C110-99.                                                                 
034300     EXIT.                                                                
034400                                                                          
034500*****************************************************************         
034600* MODE S -- ONE REQUESTED SYMBOL, ONE CALENDAR MONTH                      
034700*****************************************************************         
034800 C120-MONTH-ONE-SYMBOL SECTION.                                           
034900 C120-00.                                                                 
035000     PERFORM S120-VALIDATE-REQUESTED-SYMBOL                               
035100     IF  PHS-PRG-ABEND                                                    
035200         EXIT SECTION                                                     
035300     END-IF                                                               
035400                                                                          
035500     IF  NOT PHS-ST-ANY-FOUND                                             
035600         EXIT SECTION                                                     
035700     END-IF                                                               
035800                                                                          
035900     PERFORM S140-MONTH-BOUNDS                                            
036000                                                                          
036100     MOVE W-PARM-YEAR             TO W-IDM-YEAR                           
036200     MOVE W-PARM-MONTH            TO W-IDM-MONTH                          
036300     MOVE W-INTERVAL-DESC-MONTH   TO PST-INTERVAL-DESC                    
036400                                                                          
036500     PERFORM S130-SYMBOL-STATS-PASS                                       
036600     IF  PHS-ST-ANY-FOUND                                                 
036700         MOVE W-PARM-SYMBOL       TO PST-SYMBOL                           
036800         PERFORM S150-WRITE-STAT-LINE                                     
036900     END-IF                                                               
037000     .                                                                    
037100 C120-99.                                                                 
037200     EXIT.                                                                
037300                                                                          
037400*****************************************************************         
037500* MODE R -- ALL ALLOWED SYMBOLS, EXPLICIT FROM/TO RANGE                   
037600*****************************************************************         
037700 C130-EXPLICIT-RANGE SECTION.                                             
037800 C130-00.                                                                 
037900     MOVE W-PARM-FROM-MILLIS      TO C18-FROM-MILLIS                      
038000     MOVE W-PARM-TO-MILLIS        TO C18-TO-MILLIS                        
038050*    PHS-1944 -- LABEL IS BUILT FROM WHOLE SECONDS, NOT MILLIS,           
038060*    SO IT FITS PST-INTERVAL-DESC.  THE FULL-PRECISION MILLIS             
038070*    FIELDS ABOVE ARE STILL WHAT DRIVES THE RUN COMPUTATION.              
038080     DIVIDE C18-FROM-MILLIS BY 1000 GIVING C18-FROM-SECS                  
038090     DIVIDE C18-TO-MILLIS   BY 1000 GIVING C18-TO-SECS                    
038200     MOVE C18-FROM-SECS           TO W-IDR-FROM                           
038300     MOVE C18-TO-SECS             TO W-IDR-TO                             
038400     MOVE W-INTERVAL-DESC-RANGE   TO PST-INTERVAL-DESC                    
038500                                                                          
038600     PERFORM S100-SORT-BY-SYMBOL                                          
038700     PERFORM S110-ALL-SYMBOLS-PASS                                        
038800     .                                                                    
038900 C130-99.                                                                 
039000     EXIT.                                                                
039100                                                                          
039200*****************************************************************         
039300* READ THE PARAMETER CARD (HEADER) AND ITS FORBIDDEN-SYMBOL               
039400* TRAILER CARDS                                                           
039500*****************************************************************         
039600 P100-GET-PARMS SECTION.                                                  
039700 P100-00.                                                                 
039800     OPEN INPUT PHS-PARMCARD                                              
039900     IF  NOT PHS-FILE-OK                                                  
040000         DISPLAY K-MODUL " *** UNABLE TO OPEN PARMCARD - STATUS "         
040100                 PHS-FILE-STATUS                                          
040200         SET PHS-PRG-ABEND TO TRUE                                        
040300         EXIT SECTION                                                     
040400     END-IF                                                               
040500                                                                          
040600     READ PHS-PARMCARD INTO W-PARM-HEADER                                 
040700         AT END                                                           
040800             SET PHS-FILE-EOF-COND TO TRUE                                
040900     END-READ                                                             
041000                                                                          
041100     IF  PHS-FILE-EOF-COND                                                
041200         DISPLAY K-MODUL " *** PARMCARD IS EMPTY ***"                     
041300         SET PHS-PRG-ABEND TO TRUE                                        
041400         EXIT SECTION                                                     
041500     END-IF                                                               
041600                                                                          
041700     EVALUATE W-PARM-MODE                                                 
041800         WHEN "M"  SET PHS-OPT-MONTH-ALL TO TRUE                          
041900         WHEN "S"  SET PHS-OPT-MONTH-ONE TO TRUE                          
042000         WHEN "R"  SET PHS-OPT-RANGE     TO TRUE                          
042100         WHEN OTHER                                                       
042200             DISPLAY K-MODUL " *** INVALID MODE ON PARM CARD - "          
042300                     W-PARM-MODE                                          
042400             SET PHS-PRG-ABEND TO TRUE                                    
042500             EXIT SECTION                                                 
042600     END-EVALUATE                                                         
042700                                                                          
042800     MOVE W-PARM-FORBID-COUNT     TO PHS-FORBID-COUNT                     
042900                                                                          
043000     PERFORM P105-STORE-ONE-FORBID VARYING C4-IDX FROM 1 BY 1             
043100             UNTIL C4-IDX > PHS-FORBID-COUNT                              
043200             OR PHS-FILE-EOF-COND                                         
043300                                                                          
043400     CLOSE PHS-PARMCARD                                                   
043500     .                                                                    
043600 P100-99.                                                                 
043700     EXIT.                                                                
043800                                                                          
043900*****************************************************************         
044000* READ ONE FORBIDDEN-SYMBOL TRAILER CARD INTO THE TABLE                   
044100*****************************************************************         
044200 P105-STORE-ONE-FORBID SECTION.                                           
044300 P105-00.                                                                 
044400     READ PHS-PARMCARD INTO W-PARM-TRAILER                                
044500         AT END                                                           
044600             SET PHS-FILE-EOF-COND TO TRUE                                
044700     END-READ                                                             
044800     IF  NOT PHS-FILE-EOF-COND                                            
044900         MOVE W-PARM-TRL-SYMBOL   TO PHS-FORBID-ENTRY(C4-IDX)             
045000     END-IF                                                               
045100     .                                                                    
045200 P105-99.                                                                 
045300     EXIT.                                                                
045400                                                                          
045500*****************************************************************         
045600* SORT THE STORE ON SYMBOL DESCENDING SO THE ALL-SYMBOLS PASS             
045700* CAN CONTROL-BREAK ON IT                                                 
045800*****************************************************************         
045900 S100-SORT-BY-SYMBOL SECTION.                                             
046000 S100-00.                                                                 
046100     SORT PHS-SORTWK                                                      
046200         ON DESCENDING KEY PHS-SK-SYMBOL                                  
046300         ON ASCENDING  KEY PHS-SK-TIMESTAMP                               
046400         INPUT PROCEDURE  IS S101-FEED-SORT                               
046500         OUTPUT PROCEDURE IS S102-KEEP-SORTED-FILE                        
046600                                                                          
046700     IF  SORT-RETURN NOT = ZERO                                           
046800         DISPLAY K-MODUL " *** SORT FAILED - RETURN CODE "                
046900                 SORT-RETURN                                              
047000         SET PHS-PRG-ABEND TO TRUE                                        
047100     END-IF                                                               
047200     .                                                                    
047300 S100-99.                                                                 
047400     EXIT.                                                                
047500                                                                          
047600*****************************************************************         
047700* SORT INPUT PROCEDURE -- RELEASE EVERY STORE RECORD (FORBIDDEN           
047800* EXCLUSION IS APPLIED LATER, AT THE SYMBOL BREAK)                        
047900*****************************************************************         
048000 S101-FEED-SORT SECTION.                                                  
048100 S101-00.                                                                 
048200     OPEN INPUT PHS-PRICEOBS                                              
048300     IF  NOT PHS-FILE-OK                                                  
048400         DISPLAY K-MODUL " *** UNABLE TO OPEN PRICEOBS - STATUS "         
048500                 PHS-FILE-STATUS                                          
048600         SET PHS-PRG-ABEND TO TRUE                                        
048700         EXIT SECTION                                                     
048800     END-IF                                                               
048900                                                                          
049000     READ PHS-PRICEOBS                                                    
049100         AT END                                                           
049200             SET PHS-FILE-EOF-COND TO TRUE                                
049300     END-READ                                                             
049400                                                                          
049500     PERFORM S101A-RELEASE-ONE-ROW UNTIL PHS-FILE-EOF-COND                
049600                                                                          
049700     CLOSE PHS-PRICEOBS                                                   
049800     .                                                                    
049900 S101-99.                                                                 
050000     EXIT.                                                                
050100                                                                          
050200*****************************************************************         
050300* RELEASE ONE STORE RECORD TO THE SORT, THEN READ THE NEXT                
050400*****************************************************************         
050500 S101A-RELEASE-ONE-ROW SECTION.                                           
050600 S101A-00.                                                                
050700     ADD 1 TO C9-REC-READ                                                 
050800     MOVE PHS-PO-SYMBOL       TO PHS-SK-SYMBOL                            
050900     MOVE PHS-PO-TIMESTAMP    TO PHS-SK-TIMESTAMP                         
051000     MOVE PHS-PO-PRICE        TO PHS-SK-PRICE                             
051100     RELEASE PHS-SORT-RECORD                                              
051200     READ PHS-PRICEOBS                                                    
051300         AT END                                                           
051400             SET PHS-FILE-EOF-COND TO TRUE                                
051500     END-READ                                                             
051600     .                                                                    
051700 S101A-99.                                                                
051800     EXIT.                                                                
051900                                                                          
052000*****************************************************************         
052100* SORT OUTPUT PROCEDURE -- COPY THE SORTED SEQUENCE BACK OUT TO           
052200* THE PRICEOBS WORKING SET SO IT CAN BE RE-READ, SYMBOL BY                
052300* SYMBOL, DURING THE CONTROL-BREAK PASS BELOW                             
052400*****************************************************************         
052500 S102-KEEP-SORTED-FILE SECTION.                                           
052600 S102-00.                                                                 
052700     OPEN OUTPUT PHS-PRICEOBS                                             
052800                                                                          
052900     RETURN PHS-SORTWK                                                    
053000         AT END                                                           
053100             SET PHS-FILE-EOF-COND TO TRUE                                
053200     END-RETURN                                                           
053300                                                                          
053400     PERFORM S102A-WRITE-ONE-ROW UNTIL PHS-FILE-EOF-COND                  
053500                                                                          
053600     CLOSE PHS-PRICEOBS                                                   
053700     .                                                                    
053800 S102-99.                                                                 
053900     EXIT.                                                                
054000                                                                          
054100*****************************************************************         
054200* WRITE ONE SORTED ROW BACK TO THE STORE, THEN RETURN THE NEXT            
054300*****************************************************************         
054400 S102A-WRITE-ONE-ROW SECTION.                                             
054500 S102A-00.                                                                
054600     MOVE PHS-SK-TIMESTAMP    TO PHS-PO-TIMESTAMP                         
054700     MOVE PHS-SK-SYMBOL       TO PHS-PO-SYMBOL                            
054800     MOVE PHS-SK-PRICE        TO PHS-PO-PRICE                             
054900     WRITE PHS-PRICE-OBS-RECORD                                           
055000     RETURN PHS-SORTWK                                                    
055100         AT END                                                           
055200             SET PHS-FILE-EOF-COND TO TRUE                                
055300     END-RETURN                                                           
055400     .                                                                    
055500 S102A-99.                                                                
055600     EXIT.                                                                
055700                                                                          
055800*****************************************************************         
055900* SEQUENTIAL PASS OVER THE SYMBOL-SORTED STORE, CONTROL-BREAKING          
056000* ON SYMBOL AND WRITING ONE COMPLETE STATISTIC LINE PER SYMBOL            
056100*****************************************************************         
056200 S110-ALL-SYMBOLS-PASS SECTION.                                           
056300 S110-00.                                                                 
056400     OPEN INPUT PHS-PRICEOBS                                              
056500     IF  NOT PHS-FILE-OK                                                  
056600         DISPLAY K-MODUL " *** UNABLE TO OPEN PRICEOBS - STATUS "         
056700                 PHS-FILE-STATUS                                          
056800         SET PHS-PRG-ABEND TO TRUE                                        
056900         EXIT SECTION                                                     
057000     END-IF                                                               
057100                                                                          
057200     MOVE SPACES TO PST-SYMBOL                                            
057300     INITIALIZE PHS-STAT-WORK                                             
057400     MOVE HIGH-VALUES TO PHS-ST-OLDEST-TS                                 
057500     MOVE ZERO         TO PHS-ST-NEWEST-TS                                
057600                                                                          
057700     READ PHS-PRICEOBS                                                    
057800         AT END                                                           
057900             SET PHS-FILE-EOF-COND TO TRUE                                
058000     END-READ                                                             
058100                                                                          
058200     PERFORM S110A-PROCESS-ONE-ROW UNTIL PHS-FILE-EOF-COND                
058300                                                                          
058400     IF  PST-SYMBOL NOT = SPACES                                          
058500         PERFORM S111-EMIT-IF-COMPLETE                                    
058600     END-IF                                                               
058700                                                                          
058800     CLOSE PHS-PRICEOBS                                                   
058900     .                                                                    
059000 S110-99.                                                                 
059100     EXIT.                                                                
059200                                                                          
059300*****************************************************************         
059400* PROCESS ONE STORE RECORD -- BREAK ON SYMBOL CHANGE, THEN READ           
059500* THE NEXT RECORD                                                         
059600*****************************************************************         
059700 S110A-PROCESS-ONE-ROW SECTION.                                           
059800 S110A-00.                                                                
059900     IF  PST-SYMBOL NOT = SPACES                                          
060000     AND PHS-PO-SYMBOL NOT = PST-SYMBOL                                   
060100         PERFORM S111-EMIT-IF-COMPLETE                                    
060200         INITIALIZE PHS-STAT-WORK                                         
060300         MOVE HIGH-VALUES TO PHS-ST-OLDEST-TS                             
060400         MOVE ZERO         TO PHS-ST-NEWEST-TS                            
060500     END-IF                                                               
060600                                                                          
060700     MOVE PHS-PO-SYMBOL TO PST-SYMBOL                                     
060800     PERFORM S112-ACCUMULATE-ONE-ROW                                      
060900                                                                          
061000     READ PHS-PRICEOBS                                                    
061100         AT END                                                           
061200             SET PHS-FILE-EOF-COND TO TRUE                                
061300     END-READ                                                             
061400     .                                                                    
061500 S110A-99.                                                                
061600     EXIT.                                                                
061700                                                                          
061800*****************************************************************         
061900* AT A SYMBOL BREAK: WRITE THE STATISTIC LINE ONLY IF THE SYMBOL          
062000* IS ALLOWED AND ALL FOUR VALUES WERE DETERMINED                          
062100*****************************************************************         
062200 S111-EMIT-IF-COMPLETE SECTION.                                           
062300 S111-00.                                                                 
062400     IF  PHS-FORBID-COUNT > ZERO                                          
062500         SET PHS-FORBID-IDX TO 1                                          
062600         SEARCH PHS-FORBID-ENTRY VARYING PHS-FORBID-IDX                   
062700             AT END                                                       
062800                 CONTINUE                                                 
062900             WHEN PHS-FORBID-SYMBOL(PHS-FORBID-IDX) =                     
063000                  PST-SYMBOL                                              
063100                 EXIT SECTION                                             
063200         END-SEARCH                                                       
063300     END-IF                                                               
063400                                                                          
063500     IF  PHS-ST-ANY-FOUND                                                 
063600         PERFORM S150-WRITE-STAT-LINE                                     
063700     END-IF                                                               
063800     .                                                                    
063900 S111-99.                                                                 
064000     EXIT.                                                                
064100                                                                          
064200*****************************************************************         
064300* ACCUMULATE ONE STORE RECORD INTO THE CURRENT SYMBOL'S RUNNING           
064400* MIN/MAX/OLDEST/NEWEST, IF IT FALLS INSIDE THE ACTIVE INTERVAL           
064500*****************************************************************         
064600 S112-ACCUMULATE-ONE-ROW SECTION.                                         
064700 S112-00.                                                                 
064800     IF  PHS-PO-TIMESTAMP < C18-FROM-MILLIS                               
064900     OR  PHS-PO-TIMESTAMP > C18-TO-MILLIS                                 
065000         EXIT SECTION                                                     
065100     END-IF                                                               
065200                                                                          
065300     IF  NOT PHS-ST-ANY-FOUND                                             
065400         MOVE PHS-PO-PRICE TO PHS-ST-MIN PHS-ST-MAX                       
065500         SET PHS-ST-ANY-FOUND TO TRUE                                     
065600     ELSE                                                                 
065700         IF  PHS-PO-PRICE < PHS-ST-MIN                                    
065800             MOVE PHS-PO-PRICE TO PHS-ST-MIN                              
065900         END-IF                                                           
066000         IF  PHS-PO-PRICE > PHS-ST-MAX                                    
066100             MOVE PHS-PO-PRICE TO PHS-ST-MAX                              
066200         END-IF                                                           
066300     END-IF                                                               
066400                                                                          
066500     IF  PHS-PO-TIMESTAMP < PHS-ST-OLDEST-TS                              
066600         MOVE PHS-PO-TIMESTAMP TO PHS-ST-OLDEST-TS                        
066700         MOVE PHS-PO-PRICE     TO PHS-ST-OLDEST                           
066800     END-IF                                                               
066900     IF  PHS-PO-TIMESTAMP > PHS-ST-NEWEST-TS                              
067000         MOVE PHS-PO-TIMESTAMP TO PHS-ST-NEWEST-TS                        
067100         MOVE PHS-PO-PRICE     TO PHS-ST-NEWEST                           
067200     END-IF                                                               
067300     .                                                                    
067400 S112-99.                                                                 
067500     EXIT.                                                                
067600                                                                          
067700*****************************************************************         
067800* MODE S -- VALIDATE THE REQUESTED SYMBOL AGAINST THE FORBIDDEN           
067900* LIST (FATAL) AND THE ALLOWED-SYMBOLS SET (SILENT OMISSION)              
068000*****************************************************************         
068100 S120-VALIDATE-REQUESTED-SYMBOL SECTION.                                  
068200 S120-00.                                                                 
068300     IF  PHS-FORBID-COUNT > ZERO                                          
068400         SET PHS-FORBID-IDX TO 1                                          
068500         SEARCH PHS-FORBID-ENTRY VARYING PHS-FORBID-IDX                   
068600             AT END                                                       
068700                 CONTINUE                                                 
068800             WHEN PHS-FORBID-SYMBOL(PHS-FORBID-IDX) =                     
068900                  W-PARM-SYMBOL                                           
069000                 DISPLAY K-MODUL " *** REQUESTED SYMBOL IS ON "           
069100                         "THE FORBIDDEN LIST - " W-PARM-SYMBOL            
069200                 SET PHS-PRG-ABEND TO TRUE                                
069300                 EXIT SECTION                                             
069400         END-SEARCH                                                       
069500     END-IF                                                               
069600                                                                          
069700     MOVE "N" TO PHS-ST-FOUND-SW                                          
069800     OPEN INPUT PHS-PRICEOBS                                              
069900     IF  NOT PHS-FILE-OK                                                  
070000         DISPLAY K-MODUL " *** UNABLE TO OPEN PRICEOBS - STATUS "         
070100                 PHS-FILE-STATUS                                          
070200         SET PHS-PRG-ABEND TO TRUE                                        
070300         EXIT SECTION                                                     
070400     END-IF                                                               
070500                                                                          
070600     READ PHS-PRICEOBS                                                    
070700         AT END                                                           
070800             SET PHS-FILE-EOF-COND TO TRUE                                
070900     END-READ                                                             
071000                                                                          
071100     PERFORM S120A-CHECK-ONE-ROW                                          
071200             UNTIL PHS-FILE-EOF-COND OR PHS-ST-ANY-FOUND                  
071300                                                                          
071400     CLOSE PHS-PRICEOBS                                                   
071500     .                                                                    
071600 S120-99.                                                                 
071700     EXIT.                                                                
071800                                                                          
071900*****************************************************************         
072000* DOES THIS STORE RECORD MATCH THE REQUESTED SYMBOL?                      
072100*****************************************************************         
072200 S120A-CHECK-ONE-ROW SECTION.                                             
072300 S120A-00.                                                                
072400     IF  PHS-PO-SYMBOL = W-PARM-SYMBOL                                    
072500         SET PHS-ST-ANY-FOUND TO TRUE                                     
072600     END-IF                                                               
072700     READ PHS-PRICEOBS                                                    
072800         AT END                                                           
072900             SET PHS-FILE-EOF-COND TO TRUE                                
073000     END-READ                                                             
073100     .                                                                    
073200 S120A-99.                                                                
073300     EXIT.                                                                
073400                                                                          
073500*****************************************************************         
073600* SEQUENTIAL SCAN FOR MODE S -- ACCUMULATE ONE REQUESTED SYMBOL           
073700* OVER ITS REQUESTED MONTH                                                
073800*****************************************************************         
073900 S130-SYMBOL-STATS-PASS SECTION.                                          
074000 S130-00.                                                                 
074100     PERFORM S140-MONTH-BOUNDS                                            
074200     INITIALIZE PHS-STAT-WORK                                             
074300     MOVE HIGH-VALUES TO PHS-ST-OLDEST-TS                                 
074400     MOVE ZERO         TO PHS-ST-NEWEST-TS                                
074500                                                                          
074600     OPEN INPUT PHS-PRICEOBS                                              
074700     IF  NOT PHS-FILE-OK                                                  
074800         DISPLAY K-MODUL " *** UNABLE TO OPEN PRICEOBS - STATUS "         
074900                 PHS-FILE-STATUS                                          
075000         SET PHS-PRG-ABEND TO TRUE                                        
075100         EXIT SECTION                                                     
075200     END-IF                                                               
075300                                                                          
075400     READ PHS-PRICEOBS                                                    
075500         AT END                                                           
075600             SET PHS-FILE-EOF-COND TO TRUE                                
075700     END-READ                                                             
075800                                                                          
075900     PERFORM S130A-CHECK-ONE-ROW UNTIL PHS-FILE-EOF-COND                  
076000                                                                          
076100     CLOSE PHS-PRICEOBS                                                   
076200     .                                                                    
076300 S130-99.                                                                 
076400     EXIT.                                                                
076500                                                                          
076600*****************************************************************         
076700* ACCUMULATE ONE ROW IF IT MATCHES THE REQUESTED SYMBOL, THEN             
076800* READ THE NEXT RECORD                                                    
076900*****************************************************************         
077000 S130A-CHECK-ONE-ROW SECTION.                                             
077100 S130A-00.                                                                
077200     IF  PHS-PO-SYMBOL = W-PARM-SYMBOL                                    
077300         PERFORM S112-ACCUMULATE-ONE-ROW                                  
077400     END-IF                                                               
077500     READ PHS-PRICEOBS                                                    
077600         AT END                                                           
077700             SET PHS-FILE-EOF-COND TO TRUE                                
077800     END-READ                                                             
077900     .                                                                    
078000 S130A-99.                                                                
078100     EXIT.                                                                
078200                                                                          
078300*****************************************************************         
078400* TURN THE REQUESTED CALENDAR YEAR/MONTH INTO A [FROM,TO] EPOCH           
078500* MILLISECOND INTERVAL -- FIRST DAY 00:00:00.000 THROUGH THE              
078600* LAST INSTANT OF THE LAST DAY, CORRECT FOR LEAP-YEAR FEBRUARY            
078700*****************************************************************         
078800 S140-MONTH-BOUNDS SECTION.                                               
078900 S140-00.                                                                 
079000     MOVE W-PARM-YEAR  TO W-DTM-YEAR                                      
079100     MOVE W-PARM-MONTH TO W-DTM-MONTH                                     
079200     PERFORM S141-DAYS-TO-MONTH-START                                     
079300     COMPUTE C18-FROM-MILLIS =                                            
079400             C18-DAYS-SINCE-EPOCH * K-MILLIS-PER-DAY                      
079500                                                                          
079600     IF  W-DTM-MONTH = 12                                                 
079700         MOVE 1 TO W-DTM-MONTH                                            
079800         ADD  1 TO W-DTM-YEAR                                             
079900     ELSE                                                                 
080000         ADD  1 TO W-DTM-MONTH                                            
080100     END-IF                                                               
080200     PERFORM S141-DAYS-TO-MONTH-START                                     
080300     COMPUTE C18-TO-MILLIS =                                              
080400             (C18-DAYS-SINCE-EPOCH * K-MILLIS-PER-DAY) - 1                
080500     .                                                                    
080600 S140-99.                                                                 
080700     EXIT.                                                                
080800                                                                          
080900*****************************************************************         
081000* NUMBER OF DAYS FROM THE EPOCH (1970-01-01) TO THE FIRST DAY OF          
081100* W-DTM-YEAR/W-DTM-MONTH -- RETURNED IN C18-DAYS-SINCE-EPOCH              
081200*****************************************************************         
081300 S141-DAYS-TO-MONTH-START SECTION.                                        
081400 S141-00.                                                                 
081500     COMPUTE C9-YEARS-ELAPSED = W-DTM-YEAR - 1970                         
081600                                                                          
081700     COMPUTE C4-LEAP-COUNT-Y =                                            
081800             (W-DTM-YEAR - 1) / 4                                         
081900           - (W-DTM-YEAR - 1) / 100                                       
082000           + (W-DTM-YEAR - 1) / 400                                       
082100                                                                          
082200     COMPUTE C18-DAYS-SINCE-EPOCH =                                       
082300             C9-YEARS-ELAPSED * 365                                       
082400           + C4-LEAP-COUNT-Y - C4-LEAP-COUNT-1969                         
082500           + PHS-CUM-DAYS(W-DTM-MONTH)                                    
082600                                                                          
082700     PERFORM S142-CHECK-LEAP-YEAR                                         
082800     IF  W-DTM-MONTH > 2                                                  
082900     AND W-DTM-IS-LEAP                                                    
083000         ADD 1 TO C18-DAYS-SINCE-EPOCH                                    
083100     END-IF                                                               
083200     .                                                                    
083300 S141-99.                                                                 
083400     EXIT.                                                                
083500                                                                          
083600*****************************************************************         
083700* IS W-DTM-YEAR A LEAP YEAR? (GREGORIAN RULE, NO INTRINSIC                
083800* FUNCTIONS -- REMAINDERS TAKEN THE OLD WAY)                              
083900*****************************************************************         
084000 S142-CHECK-LEAP-YEAR SECTION.                                            
084100 S142-00.                                                                 
084200     MOVE "N" TO W-DTM-LEAP-SW                                            
084300     DIVIDE W-DTM-YEAR BY 4   GIVING C4-DUMMY REMAINDER C4-REM4           
084400     DIVIDE W-DTM-YEAR BY 100 GIVING C4-DUMMY REMAINDER C4-REM100         
084500     DIVIDE W-DTM-YEAR BY 400 GIVING C4-DUMMY REMAINDER C4-REM400         
084600                                                                          
084700     IF  (C4-REM4 = ZERO AND C4-REM100 NOT = ZERO)                        
084800     OR  C4-REM400 = ZERO                                                 
084900         SET W-DTM-IS-LEAP TO TRUE                                        
085000     END-IF                                                               
085100     .                                                                    
085200 S142-99.                                                                 
085300     EXIT.                                                                
085400                                                                          
085500*****************************************************************         
085600* WRITE ONE STATISTIC-OUTPUT LINE                                         
085700*****************************************************************         
085800 S150-WRITE-STAT-LINE SECTION.                                            
085900 S150-00.                                                                 
086000     MOVE PHS-ST-OLDEST TO PST-OLDEST                                     
086100     MOVE PHS-ST-NEWEST TO PST-NEWEST                                     
086200     MOVE PHS-ST-MIN    TO PST-MIN                                        
086300     MOVE PHS-ST-MAX    TO PST-MAX                                        
086400     WRITE PHS-STATRPT-RECORD FROM PHS-STAT-LINE                          
086500     ADD 1 TO C9-REC-WRITTEN                                              
086600     .                                                                    
086700 S150-99.                                                                 
086800     EXIT.                                                                
