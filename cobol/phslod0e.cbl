000100*****************************************************************         
000200* PHSLOD0E  --  PRICE HISTORY SYSTEM (PHS)                                
000300*               NIGHTLY LOAD OF CRYPTO/SECURITY PRICE EXTRACTS            
000400*****************************************************************         
000500                                                                          
000600 IDENTIFICATION DIVISION.                                                 
000700                                                                          
000800 PROGRAM-ID.    PHSLOD0O.                                                 
000900 AUTHOR.        R T HALVORSEN.                                            
001000 INSTALLATION.  MERIDIAN DATA SERVICES - DATA CENTER OPERATIONS.          
001100 DATE-WRITTEN.  03/12/1987.                                               
001200 DATE-COMPILED.                                                           
001300 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001400                                                                          
001500*----------------------------------------------------------------*        
001600* CHANGE LOG                                                              
001700*----------------------------------------------------------------*        
001800*  DATE      INIT  REQUEST   DESCRIPTION                                  
001900*----------------------------------------------------------------*        
002000* 03/12/87   RTH   ---       ORIGINAL CODING - NIGHTLY LOAD OF THE        
002100*                            SECURITY/COMMODITY PRICE HISTORY FILE        
002200*                            INTO THE PRICEOBS WORKING SET.               
002300* 09/22/88   RTH   DP-441    ADDED CHUNKED PROGRESS DISPLAY SO OPS        
002400*                            CAN TELL THE JOB IS STILL MOVING ON A        
002500*                            LARGE EXTRACT.                               
002600* 04/03/91   LJK   DP-902    HEADER-LINE SKIP MADE UNCONDITIONAL -        
002700*                            SOME VENDOR EXTRACTS OMITTED IT AND          
002800*                            WE LOST THE FIRST DATA ROW.                  
002900* 11/14/94   LJK   DP-1188   FILE STATUS DISPLAYED ON ABEND, PER          
003000*                            OPS REQUEST AFTER SEV-2 TICKET.              
003100* 01/06/97   WDM   DP-1450   MINOR CLEANUP, NO LOGIC CHANGE.              
003200* 08/19/98   WDM   Y2K-0037  YEAR 2000 READINESS REVIEW -- CHECKED        
003300*                            PHS-PO-TIMESTAMP IS A NUMERIC EPOCH          
003400*                            COUNTER, NOT A 2-DIGIT YEAR FIELD;           
003500*                            NO REMEDIATION REQUIRED THIS PROGRAM.        
003600* 02/02/99   WDM   Y2K-0037  SIGN-OFF - SEE Y2K PROJECT BINDER 4.         
003700* 07/02/03   BAP   DP-1811   CONVERTED SOURCE FILE ASSIGN FROM A          
003800*                            FIXED VOLUME NAME TO #DYNAMIC LOGIC.         
003900* 05/17/09   BAP   DP-2240   RE-SEQUENCED SOURCE, NO LOGIC CHANGE.        
004000* 06/30/16   CQR   PHS-1801  DIGITAL-ASSET FEED PROJECT PHASE 1 -         
004100*                            PHS-PO-TIMESTAMP WIDENED FROM A              
004200*                            PACKED BUSINESS DATE TO AN 18-DIGIT          
004300*                            EPOCH MILLISECOND COUNTER SO THE             
004400*                            SAME STORE CAN CARRY BOTH THE OLD            
004500*                            SECURITY TICKS AND THE NEW FEED ROWS.        
004600* 07/14/16   CQR   PHS-1801  CSV PARSE REWRITTEN FOR THE NEW              
004700*                            FEED'S COMMA-DELIMITED LAYOUT                
004800*                            (TIMESTAMP,SYMBOL,PRICE), REPLACING          
004900*                            THE OLD FIXED COLUMN LAYOUT.                 
005000* 03/02/18   CQR   PHS-1955  PARSE FAILURE NOW ABENDS THE STEP;           
005100*                            OLD SKIP-AND-CONTINUE BEHAVIOR               
005200*                            MASKED A FEED FORMAT CHANGE.                 
005210* 11/09/18   CQR   PHS-1956  SYMBOL AND PRICE FIELDS NOW PROVED           
005220*                            BEFORE THE ROW IS TRUSTED, SAME AS           
005230*                            THE TIMESTAMP CHECK ADDED UNDER              
005240*                            PHS-1955 -- A BLANK SYMBOL OR A              
005250*                            NON-NUMERIC PRICE (WHOLE OR                  
005260*                            FRACTION HALF) NOW ABENDS THE STEP           
005270*                            INSTEAD OF LOADING A BAD OBSERVATION.        
005300*----------------------------------------------------------------*        
005400                                                                          
005500 ENVIRONMENT DIVISION.                                                    
005600                                                                          
005700 CONFIGURATION SECTION.                                                   
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM                                                   
006000     SWITCH-1 IS UPSI-0                                                   
006100         ON STATUS IS PHS-SHOW-VERSION                                    
006200     CLASS ALPHNUM IS "0123456789"                                        
006300                      "abcdefghijklmnopqrstuvwxyz"                        
006400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
006500                                                                          
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800     SELECT PHS-PRICEIN   ASSIGN TO PRICEIN                               
006900         ORGANIZATION IS LINE SEQUENTIAL                                  
007000         FILE STATUS   IS PHS-FILE-STATUS.                                
007100                                                                          
007200     SELECT PHS-PRICEOBS  ASSIGN TO PRICEOBS                              
007300         ORGANIZATION IS RELATIVE                                         
007400         ACCESS MODE   IS SEQUENTIAL                                      
007500         FILE STATUS   IS PHS-FILE-STATUS.                                
007600                                                                          
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900                                                                          
008000 FD  PHS-PRICEIN                                                          
008100     RECORD CONTAINS 80 CHARACTERS                                        
008200     LABEL RECORDS ARE STANDARD.                                          
008300 01  PHS-PRICEIN-RECORD          PIC X(80).                               
008400                                                                          
008500 FD  PHS-PRICEOBS                                                         
008600     LABEL RECORDS ARE STANDARD.                                          
008700 COPY PHSREC01.                                                           
008800                                                                          
008900 WORKING-STORAGE SECTION.                                                 
009000*----------------------------------------------------------------*        
009100* COMP-FELDER -- PREFIX Cn, N = ANZAHL DIGITS (SHOP STANDARD)             
009200*----------------------------------------------------------------*        
009300 01  COMP-FELDER.                                                         
009400     05  C4-PTR                  PIC S9(04) COMP.                         
009500     05  C4-LEN                  PIC S9(04) COMP.                         
009600     05  C4-SUBSCR               PIC S9(04) COMP.                         
009700     05  C9-REC-READ             PIC S9(09) COMP  VALUE ZERO.             
009800     05  C9-REC-WRITTEN          PIC S9(09) COMP  VALUE ZERO.             
009900     05  C9-CHUNK-CTR            PIC S9(09) COMP  VALUE ZERO.             
009950     05  FILLER                  PIC X(04).                               
010000                                                                          
010100*----------------------------------------------------------------*        
010200* DISPLAY-FELDER -- PREFIX D                                              
010300*----------------------------------------------------------------*        
010400 01  DISPLAY-FELDER.                                                      
010500     05  D-REC-READ              PIC ZZZ,ZZZ,ZZ9.                         
010600     05  D-REC-WRITTEN           PIC ZZZ,ZZZ,ZZ9.                         
010650     05  FILLER                  PIC X(04).                               
010700                                                                          
010800*----------------------------------------------------------------*        
010900* KONSTANTE-FELDER -- PREFIX K                                            
011000*----------------------------------------------------------------*        
011100 01  KONSTANTE-FELDER.                                                    
011200     05  K-MODUL                 PIC X(08)  VALUE "PHSLOD0O".             
011300     05  K-CHUNK-SIZE            PIC S9(09) COMP VALUE 10000.             
011400     05  K-COMMA                 PIC X      VALUE ",".                    
011420     05  K-DECIMAL-POINT         PIC X      VALUE ".".                    
011450     05  FILLER                  PIC X(04).                               
011500                                                                          
011600*----------------------------------------------------------------*        
011700* SCHALTER -- COMMON FILE/PROGRAM STATUS (COPYBOOK)                       
011800*----------------------------------------------------------------*        
011900 COPY PHSSWTCH.                                                           
012000                                                                          
012100     05  PHS-HDR-SEEN            PIC X      VALUE "N".                    
012200         88  PHS-HDR-ALREADY-SEEN            VALUE "Y".                   
012300                                                                          
012400*----------------------------------------------------------------*        
012500* W-CSV-WORK -- PARSE WORK AREA FOR ONE INPUT RECORD                      
012600*----------------------------------------------------------------*        
012700 01  W-CSV-WORK.                                                          
012800     05  W-CSV-TIMESTAMP         PIC X(18).                               
012900     05  W-CSV-SYMBOL            PIC X(10).                               
013000     05  W-CSV-PRICE             PIC X(18).                               
013050     05  FILLER                  PIC X(04).                               
013100                                                                          
013200*----------------------------------------------------------------*        
013300* W-PRICE-AREA -- CSV PRICE TEXT LAID OVER A NUMERIC-EDITED               
013400* PICTURE SO THE EMBEDDED DECIMAL POINT LINES UP, THEN RE-MOVED           
013500* INTO THE TRUE SIGNED NUMERIC FIELD.  (SHOP'S STANDARD DECIMAL           
013600* PARSE IDIOM -- SEE SQLDRV0E S1XX SECTIONS.)                             
013700*----------------------------------------------------------------*        
013800 01  W-PRICE-EDIT                PIC S9(09).9(06).                        
013820*----------------------------------------------------------------*        
013840* W-PRICE-PARSE -- WHOLE/FRACTION HALVES OF W-CSV-PRICE, SPLIT ON         
013860* THE DECIMAL POINT, SO EACH HALF CAN BE PROVED NUMERIC BEFORE            
013880* THE PRICE IS TRUSTED (PHS-1956).                                        
013900*----------------------------------------------------------------*        
013920 01  W-PRICE-PARSE.                                                       
013940     05  W-PRC-WHOLE             PIC X(10).                               
013960     05  W-PRC-FRACTION          PIC X(08).                               
013980     05  FILLER                  PIC X(04).                               
013990                                                                          
014000*----------------------------------------------------------------*        
014100* W-TS-DISPLAY / W-TS-BREAKDOWN -- EPOCH MILLISECOND COUNTER SPLIT        
014200* INTO A WHOLE-SECONDS PORTION AND A MILLISECOND REMAINDER, USED          
014300* ONLY TO MAKE THE Z999 DIAGNOSTIC DISPLAY READABLE TO OPERATIONS.        
014400*----------------------------------------------------------------*        
014500 01  W-TS-DISPLAY                PIC 9(18)  VALUE ZERO.                   
014600 01  W-TS-BREAKDOWN REDEFINES W-TS-DISPLAY.                               
014700     05  W-TS-SECONDS-PART       PIC 9(15).                               
014800     05  W-TS-MILLIS-PART        PIC 9(03).                               
014900                                                                          
015000*----------------------------------------------------------------*        
015100* W-REC-COUNT-BRK -- COUNT DISPLAY BROKEN INTO THOUSANDS/UNITS            
015200* FOR THE CHUNK-BOUNDARY PROGRESS MESSAGE.                                
015300*----------------------------------------------------------------*        
015400 01  W-REC-COUNT-DISPLAY         PIC 9(09)  VALUE ZERO.                   
015500 01  W-REC-COUNT-BRK REDEFINES W-REC-COUNT-DISPLAY.                       
015600     05  W-REC-COUNT-THOUS       PIC 9(06).                               
015700     05  W-REC-COUNT-UNITS       PIC 9(03).                               
015800                                                                          
015900 PROCEDURE DIVISION.                                                      
016000*****************************************************************         
016100* CONTROL SECTION                                                         
016200*****************************************************************         
016300 A100-CONTROL SECTION.                                                    
016400 A100-00.                                                                 
016500     IF  PHS-SHOW-VERSION                                                 
016600         DISPLAY K-MODUL " VOM: " WHEN-COMPILED                           
016700         STOP RUN                                                         
016800     END-IF                                                               
016900                                                                          
017000     PERFORM B000-INITIAL                                                 
017100     PERFORM B100-PROCESSING                                              
017200     PERFORM B090-TERMINATION                                             
017300                                                                          
017400     STOP RUN                                                             
017500     .                                                                    
017600 A100-99.                                                                 
017700     EXIT.                                                                
017800                                                                          
017900*****************************************************************         
018000* INITIAL -- OPEN FILES, RESET COUNTERS                                   
018100*****************************************************************         
018200 B000-INITIAL SECTION.                                                    
018300 B000-00.                                                                 
018400     PERFORM C000-INIT                                                    
018500     PERFORM C010-OPEN-SOURCE                                             
018600     .                                                                    
018700 B000-99.                                                                 
018800     EXIT.                                                                
018900                                                                          
019000*****************************************************************         
019100* TERMINATION -- CLOSE FILES, FINAL COUNTS                                
019200*****************************************************************         
019300 B090-TERMINATION SECTION.                                                
019400 B090-00.                                                                 
019500     CLOSE PHS-PRICEIN                                                    
019600           PHS-PRICEOBS                                                   
019700                                                                          
019800     MOVE C9-REC-READ    TO D-REC-READ                                    
019900     MOVE C9-REC-WRITTEN TO D-REC-WRITTEN                                 
020000     DISPLAY K-MODUL " RECORDS READ    " D-REC-READ                       
020100     DISPLAY K-MODUL " RECORDS WRITTEN " D-REC-WRITTEN                    
020200                                                                          
020300     IF  PHS-PRG-ABEND                                                    
020400         DISPLAY K-MODUL " *** LOAD ABENDED - SEE PRIOR MSG ***"          
020500         MOVE 16 TO RETURN-CODE                                           
020600     END-IF                                                               
020700     .                                                                    
020800 B090-99.                                                                 
020900     EXIT.                                                                
021000                                                                          
021100*****************************************************************         
021200* PROCESSING -- MAIN READ/PARSE/WRITE LOOP                                
021300*****************************************************************         
021400 B100-PROCESSING SECTION.                                                 
021500 B100-00.                                                                 
021600     PERFORM C020-READ-SOURCE                                             
021700                                                                          
021800     PERFORM B110-PROCESS-ONE-ROW                                         
021900             UNTIL PHS-FILE-EOF-COND OR PHS-PRG-ABEND                     
022000     .                                                                    
022100 B100-99.                                                                 
022200     EXIT.                                                                
022300                                                                          
022400*****************************************************************         
022500* SKIP THE HEADER ROW, PARSE AND STORE EVERY ROW AFTER IT, THEN           
022600* READ THE NEXT SOURCE RECORD                                             
022700*****************************************************************         
022800 B110-PROCESS-ONE-ROW SECTION.                                            
022900 B110-00.                                                                 
023000     IF  PHS-HDR-ALREADY-SEEN                                             
023100         PERFORM C100-PARSE-ROW                                           
023200         IF  PHS-PRG-ABEND                                                
023300             EXIT SECTION                                                 
023400         END-IF                                                           
023500         PERFORM C030-WRITE-STORE                                         
023600     ELSE                                                                 
023700         SET PHS-HDR-ALREADY-SEEN TO TRUE                                 
023800     END-IF                                                               
023900                                                                          
024000     PERFORM C020-READ-SOURCE                                             
024100     .                                                                    
024200 B110-99.                                                                 
024300     EXIT.                                                                
024400                                                                          
024500*****************************************************************         
024600* INITIALIZATION OF FIELDS                                                
024700*****************************************************************         
024800 C000-INIT SECTION.                                                       
024900 C000-00.                                                                 
025000     INITIALIZE PHS-SWITCHES                                              
025100     MOVE "N"  TO PHS-HDR-SEEN                                            
025200     MOVE ZERO TO C9-REC-READ C9-REC-WRITTEN C9-CHUNK-CTR                 
025300     .                                                                    
025400 C000-99.                                                                 
025500     EXIT.                                                                
025600                                                                          
025700*****************************************************************         
025800* OPEN THE SOURCE (CONCATENATED PRICE-HISTORY EXTRACT) AND THE            
025900* PRICEOBS WORKING SET FOR THIS RUN'S APPEND                              
026000*****************************************************************         
026100 C010-OPEN-SOURCE SECTION.                                                
026200 C010-00.                                                                 
026300     OPEN INPUT  PHS-PRICEIN                                              
026400     IF  NOT PHS-FILE-OK                                                  
026500         DISPLAY K-MODUL " *** UNABLE TO OPEN PRICEIN - STATUS "          
026600                 PHS-FILE-STATUS                                          
026700         SET PHS-PRG-ABEND TO TRUE                                        
026800         EXIT SECTION                                                     
026900     END-IF                                                               
027000                                                                          
027100     OPEN EXTEND PHS-PRICEOBS                                             
027200     IF  PHS-FILE-OK                                                      
027300         EXIT SECTION                                                     
027400     END-IF                                                               
027500                                                                          
027600     IF  PHS-FS-DIGIT-1 = "3"                                             
027700         OPEN OUTPUT PHS-PRICEOBS                                         
027800     ELSE                                                                 
027900         DISPLAY K-MODUL " *** UNABLE TO OPEN PRICEOBS - STATUS "         
028000                 PHS-FILE-STATUS                                          
028100         SET PHS-PRG-ABEND TO TRUE                                        
028200     END-IF                                                               
028300     .                                                                    
028400 C010-99.                                                                 
028500     EXIT.                                                                
028600                                                                          
028700*****************************************************************         
028800* READ ONE SOURCE RECORD                                                  
028900*****************************************************************         
029000 C020-READ-SOURCE SECTION.                                                
029100 C020-00.                                                                 
029200     READ PHS-PRICEIN                                                     
029300         AT END                                                           
029400             SET PHS-FILE-EOF-COND TO TRUE                                
029500     END-READ                                                             
029600                                                                          
029700     IF  NOT PHS-FILE-EOF-COND                                            
029800         ADD 1 TO C9-REC-READ                                             
029900     END-IF                                                               
030000     .                                                                    
030100 C020-99.                                                                 
030200     EXIT.                                                                
030300                                                                          
030400*****************************************************************         
030500* PARSE ONE DATA ROW -- TIMESTAMP,SYMBOL,PRICE                            
030600*****************************************************************         
030700 C100-PARSE-ROW SECTION.                                                  
030800 C100-00.                                                                 
030900     INITIALIZE W-CSV-WORK                                                
031000                                                                          
031100     UNSTRING PHS-PRICEIN-RECORD DELIMITED BY K-COMMA                     
031200         INTO W-CSV-TIMESTAMP                                             
031300              W-CSV-SYMBOL                                                
031400              W-CSV-PRICE                                                 
031500     END-UNSTRING                                                         
031600                                                                          
031700     IF  W-CSV-TIMESTAMP NOT NUMERIC                                      
031800     OR  W-CSV-TIMESTAMP =  SPACES                                        
031900         PERFORM Z002-PARSE-ERROR                                         
032000         EXIT SECTION                                                     
032100     END-IF                                                               
032105     IF  W-CSV-SYMBOL =  SPACES                                           
032110         PERFORM Z002-PARSE-ERROR                                         
032115         EXIT SECTION                                                     
032120     END-IF                                                               
032125                                                                          
032130     IF  W-CSV-PRICE =  SPACES                                            
032135         PERFORM Z002-PARSE-ERROR                                         
032140         EXIT SECTION                                                     
032145     END-IF                                                               
032150                                                                          
032155     INITIALIZE W-PRICE-PARSE                                             
032160     UNSTRING W-CSV-PRICE DELIMITED BY K-DECIMAL-POINT                    
032165         INTO W-PRC-WHOLE                                                 
032170              W-PRC-FRACTION                                              
032175     END-UNSTRING                                                         
032180                                                                          
032185     IF  W-PRC-WHOLE NOT NUMERIC                                          
032190     OR  W-PRC-FRACTION NOT NUMERIC                                       
032195     OR  W-PRC-FRACTION =  SPACES                                         
032200         PERFORM Z002-PARSE-ERROR                                         
032205         EXIT SECTION                                                     
032210     END-IF                                                               
032300     MOVE W-CSV-TIMESTAMP        TO PHS-PO-TIMESTAMP                      
032400     MOVE W-CSV-SYMBOL           TO PHS-PO-SYMBOL                         
032500     MOVE W-CSV-PRICE            TO W-PRICE-EDIT                          
032600     MOVE W-PRICE-EDIT           TO PHS-PO-PRICE                          
032700     .                                                                    
032800 C100-99.                                                                 
032900     EXIT.                                                                
033000                                                                          
033100*****************************************************************         
033200* APPEND THE PARSED RECORD TO THE PRICEOBS STORE                          
033300*****************************************************************         
033400 C030-WRITE-STORE SECTION.                                                
033500 C030-00.                                                                 
033600     WRITE PHS-PRICE-OBS-RECORD                                           
033700     IF  NOT PHS-FILE-OK                                                  
033800         DISPLAY K-MODUL " *** WRITE FAILED - STATUS "                    
033900                 PHS-FILE-STATUS                                          
034000         SET PHS-PRG-ABEND TO TRUE                                        
034100         EXIT SECTION                                                     
034200     END-IF                                                               
034300                                                                          
034400     ADD 1 TO C9-REC-WRITTEN                                              
034500     ADD 1 TO C9-CHUNK-CTR                                                
034600     IF  C9-CHUNK-CTR >= K-CHUNK-SIZE                                     
034700         MOVE C9-REC-WRITTEN TO W-REC-COUNT-DISPLAY                       
034800         DISPLAY K-MODUL " ... " W-REC-COUNT-THOUS ","                    
034900                 W-REC-COUNT-UNITS " OBSERVATIONS LOADED SO FAR"          
035000         MOVE ZERO TO C9-CHUNK-CTR                                        
035100     END-IF                                                               
035200     .                                                                    
035300 C030-99.                                                                 
035400     EXIT.                                                                
035500                                                                          
035600*****************************************************************         
035700* Z002-PARSE-ERROR -- UNPARSEABLE ROW IS FATAL TO THE STEP                
035800* (SEE CHANGE LOG 03/02/18 PHS-1955)                                      
035900*****************************************************************         
036000 Z002-PARSE-ERROR SECTION.                                                
036100 Z002-00.                                                                 
036200     MOVE PHS-PO-TIMESTAMP       TO W-TS-DISPLAY                          
036300     DISPLAY K-MODUL " *** UNPARSEABLE INPUT ROW ***"                     
036400     DISPLAY K-MODUL " RECORD NUMBER . . . " C9-REC-READ                  
036500     DISPLAY K-MODUL " RAW TEXT . . . . . . " PHS-PRICEIN-RECORD          
036600     SET PHS-PRG-ABEND TO TRUE                                            
036700     .                                                                    
036800 Z002-99.                                                                 
036900     EXIT.                                                                
